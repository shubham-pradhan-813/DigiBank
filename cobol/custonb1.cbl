000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* LICENSED MATERIALS - PROPERTY OF DIGIBANK DATA PROCESSING      *
000400* ALL RIGHTS RESERVED                                           *
000500******************************************************************
000600 PROGRAM-ID.    CUSTONB1.
000700 AUTHOR.        D. B. STOUT.
000800 INSTALLATION.  DIGIBANK RETAIL BANKING - BATCH SYSTEMS GROUP.
000900 DATE-WRITTEN.  02/18/93.
001000 DATE-COMPILED.
001100 SECURITY.      DIGIBANK INTERNAL USE ONLY.
001200*
001300******************************************************************
001400* CUSTONB1 - CUSTOMER ONBOARDING                                *
001500*                                                                *
001600* READS ONE CUSTOMER-OPEN REQUEST RECORD AT A TIME FROM CUSTOPEN,*
001700* ASSIGNS THE NEXT CUST-ID AND STAMPS THE CREATE TIMESTAMP, AND  *
001800* WRITES THE COMPLETED RECORD TO CUSTMSTR.  ONE RECORD IN, ONE   *
001900* RECORD OUT - NO CONTROL TOTALS, NO CONTROL BREAKS.             *
002000*                                                                *
002100* CHANGE LOG                                                    *
002200* ---------------------------------------------------------------*
002300* 93/02/18  DBS  DB-0040   ORIGINAL PROGRAM                      *
002400* 93/06/09  DBS  DB-0055   CORRECTED SEQ COUNTER RESET ON RERUN  *
002500* 94/01/14  RFK  DB-0071   CUST-ID WIDENED FROM 10 TO 15 (CUST+  *
002600*                          11 DIGITS INSTEAD OF CUST+6)          *
002700* 95/11/02  RFK  DB-0198   ADDED CUST-EMAIL TO LAYOUT AND REPORT *
002800* 97/03/21  JMT  DB-0340   REPORT NOW COUNTS REJECTS SEPARATELY  *
002900*                          FROM ACCEPTS (BLANK NAME/PHONE)       *
003000* 98/09/02  RFK  DB-0404   Y2K - WINDOWED 2-DIGIT YEAR FROM DATE *
003100*                          INTO CUST-CR-CCYY (SEE 150-STAMP-     *
003200*                          CREATE-DATE).  WINDOW IS 00-49 = 20CC,*
003300*                          50-99 = 19CC.                         *
003400* 99/02/26  RFK  DB-0411   Y2K FOLLOW-UP - RPT-HEADER1 DATE NOW  *
003500*                          PRINTS 4-DIGIT YEAR                   *
003600* 04/10/05  JMT  DB-0540   SKIP RECORD WITH ALL-BLANK NAME AS A  *
003700*                          REJECT RATHER THAN ABEND              *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT CUSTOPEN   ASSIGN TO CUSTOPEN
004800            ACCESS IS SEQUENTIAL
004900            FILE STATUS IS WS-CUSTOPEN-STATUS.
005000
005100     SELECT CUSTMSTR   ASSIGN TO CUSTMSTR
005200            ACCESS IS SEQUENTIAL
005300            FILE STATUS IS WS-CUSTMSTR-STATUS.
005400
005500     SELECT CUSTRPT    ASSIGN TO CUSTRPT
005600            FILE STATUS IS WS-CUSTRPT-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  CUSTOPEN
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS CUSTOPEN-REC.
006600 01  CUSTOPEN-REC.
006700     05  REQ-CUST-NAME               PIC X(100).
006800     05  REQ-CUST-EMAIL              PIC X(100).
006900     05  REQ-CUST-PHONE              PIC X(10).
007000     05  FILLER                      PIC X(30).
007100
007200 FD  CUSTMSTR
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     BLOCK CONTAINS 0 RECORDS.
007600 COPY CUSTREC.
007700
007800 FD  CUSTRPT
007900     RECORDING MODE IS F.
008000 01  CUSTRPT-REC                     PIC X(132).
008100
008200******************************************************************
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*
008600 01  SYSTEM-DATE-AND-TIME.
008700     05  CURRENT-DATE.
008800         10  CURRENT-YEAR            PIC 9(02).
008900         10  CURRENT-MONTH           PIC 9(02).
009000         10  CURRENT-DAY             PIC 9(02).
009100     05  CURRENT-TIME.
009200         10  CURRENT-HOUR            PIC 9(02).
009300         10  CURRENT-MINUTE          PIC 9(02).
009400         10  CURRENT-SECOND          PIC 9(02).
009500         10  CURRENT-HNDSEC          PIC 9(02).
009600 01  SYSTEM-DATE-AND-TIME-N REDEFINES SYSTEM-DATE-AND-TIME
009700                                     PIC 9(14).
009800*
009810******************************************************************
009820* SCRATCH ITEM - 77-LEVEL PER SHOP CONVENTION (SEE WRKSFINL        *
009830* SUB1/TMP-YY) - NOT PART OF ANY GROUP ITEM.                       *
009840******************************************************************
009850 77  WS-CENTURY                  PIC 9(02) COMP VALUE 0.
009860*
010200 01  WS-FIELDS.
010300     05  WS-CUSTOPEN-STATUS          PIC X(02) VALUE SPACES.
010400     05  WS-CUSTMSTR-STATUS          PIC X(02) VALUE SPACES.
010500     05  WS-CUSTRPT-STATUS           PIC X(02) VALUE SPACES.
010600     05  WS-REQ-EOF                  PIC X(01) VALUE 'N'.
010700         88  REQ-EOF                      VALUE 'Y'.
010900     05  WS-CUST-SEQ                 PIC 9(11) COMP-3 VALUE 0.
010950     05  FILLER                      PIC X(10) VALUE SPACES.
011000*
011100 01  WS-CUST-ID-BUILD.
011200     05  FILLER                      PIC X(04) VALUE 'CUST'.
011300     05  WS-CUST-SEQ-DISP            PIC 9(11).
011310 01  WS-CUST-ID-BUILD-ALT REDEFINES WS-CUST-ID-BUILD
011320                                     PIC X(15).
011400*
011500 01  REPORT-TOTALS.
011600     05  NUM-REQUESTS-READ           PIC S9(09) COMP-3 VALUE +0.
011700     05  NUM-CUSTOMERS-CREATED       PIC S9(09) COMP-3 VALUE +0.
011800     05  NUM-REQUESTS-REJECTED       PIC S9(09) COMP-3 VALUE +0.
011850     05  FILLER                      PIC X(10) VALUE SPACES.
011900*
012000 01  RPT-HEADER1.
012100     05  FILLER                     PIC X(40)
012200               VALUE 'CUSTOMER ONBOARDING REPORT        DATE: '.
012300     05  RPT-MM                     PIC 99.
012400     05  FILLER                     PIC X     VALUE '/'.
012500     05  RPT-DD                     PIC 99.
012600     05  FILLER                     PIC X     VALUE '/'.
012700     05  RPT-CCYY                   PIC 9(04).
012800     05  FILLER                     PIC X(16)
012900                    VALUE ' (mm/dd/ccyy) T: '.
013000     05  RPT-HH                     PIC 99.
013100     05  FILLER                     PIC X     VALUE ':'.
013200     05  RPT-MIN                    PIC 99.
013300     05  FILLER                     PIC X(54) VALUE SPACES.
013400 01  RPT-DETAIL1.
013500     05  RPT-MSG1                   PIC X(22)
013600                       VALUE '  CUSTOMER CREATED:  '.
013700     05  RPT-CUST-ID                PIC X(15).
013800     05  FILLER                     PIC X(02) VALUE SPACES.
013900     05  RPT-CUST-NAME              PIC X(40).
014000     05  FILLER                     PIC X(53) VALUE SPACES.
014100 01  RPT-REJECT1.
014200     05  RPT-RMSG1                  PIC X(22)
014300                       VALUE '  REQUEST REJECTED - '.
014400     05  RPT-RREASON                PIC X(40).
014500     05  FILLER                     PIC X(70) VALUE SPACES.
014600 01  RPT-STATS1.
014700     05  FILLER PIC X(26) VALUE 'Requests read .......... '.
014800     05  RPT-NUM-READ               PIC ZZZ,ZZZ,ZZ9.
014900     05  FILLER PIC X(93) VALUE SPACES.
015000 01  RPT-STATS2.
015100     05  FILLER PIC X(26) VALUE 'Customers created ...... '.
015200     05  RPT-NUM-CREATED            PIC ZZZ,ZZZ,ZZ9.
015300     05  FILLER PIC X(93) VALUE SPACES.
015400 01  RPT-STATS3.
015500     05  FILLER PIC X(26) VALUE 'Requests rejected ...... '.
015600     05  RPT-NUM-REJECTED           PIC ZZZ,ZZZ,ZZ9.
015700     05  FILLER PIC X(93) VALUE SPACES.
015800*
015900******************************************************************
016000 PROCEDURE DIVISION.
016100******************************************************************
016200*
016300 000-MAIN.
016400     PERFORM 700-OPEN-FILES THRU 700-EXIT.
016500     PERFORM 800-INIT-REPORT THRU 800-EXIT.
016600*
016700     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT
016800             UNTIL REQ-EOF.
016900*
017000     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.
017100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
017200     GOBACK.
017300*
017400******************************************************************
017500* 100-PROCESS-ONE-REQUEST - ONE REQUEST IN, ONE CUSTOMER OUT      *
017600******************************************************************
017700 100-PROCESS-ONE-REQUEST.
017800     READ CUSTOPEN INTO CUSTOPEN-REC
017900         AT END
018000             MOVE 'Y' TO WS-REQ-EOF
018100             GO TO 100-EXIT.
018200     ADD 1 TO NUM-REQUESTS-READ.
018300*
018400     IF REQ-CUST-NAME = SPACES
018500        MOVE 'BLANK CUSTOMER NAME' TO RPT-RREASON
018600        ADD 1 TO NUM-REQUESTS-REJECTED
018700        WRITE CUSTRPT-REC FROM RPT-REJECT1 AFTER 1
018800        GO TO 100-EXIT.
018900*
019000     PERFORM 150-ASSIGN-CUST-ID THRU 150-EXIT.
019100     PERFORM 160-STAMP-CREATE-DATE THRU 160-EXIT.
019200*
019300     MOVE REQ-CUST-NAME  TO CUST-NAME.
019400     MOVE REQ-CUST-EMAIL TO CUST-EMAIL.
019500     MOVE REQ-CUST-PHONE TO CUST-PHONE.
019600     SET CUST-REC-ACTIVE TO TRUE.
019700*
019800     WRITE CUST-REC.
019900     ADD 1 TO NUM-CUSTOMERS-CREATED.
020000*
020100     MOVE CUST-ID   TO RPT-CUST-ID.
020200     MOVE CUST-NAME TO RPT-CUST-NAME.
020300     WRITE CUSTRPT-REC FROM RPT-DETAIL1 AFTER 1.
020400 100-EXIT.
020500     EXIT.
020600*
020700******************************************************************
020800* 150-ASSIGN-CUST-ID - NEXT SEQUENCE VALUE, 'CUST' + 11 DIGITS    *
020900* WIDENED FROM 6 TO 11 DIGITS PER DB-0071.                        *
021000******************************************************************
021100 150-ASSIGN-CUST-ID.
021200     ADD 1 TO WS-CUST-SEQ.
021300     MOVE WS-CUST-SEQ TO WS-CUST-SEQ-DISP.
021400     MOVE WS-CUST-ID-BUILD TO CUST-ID.
021500 150-EXIT.
021600     EXIT.
021700*
021800******************************************************************
021900* 160-STAMP-CREATE-DATE - Y2K WINDOW PER DB-0404: 00-49 = 20CC,   *
022000* 50-99 = 19CC.  BUILT FROM CURRENT-DATE-AND-TIME (COMP. CLOCK).  *
022100******************************************************************
022200 160-STAMP-CREATE-DATE.
022300     ACCEPT CURRENT-DATE FROM DATE.
022400     ACCEPT CURRENT-TIME FROM TIME.
022500     IF CURRENT-YEAR < 50
022600         MOVE 20 TO WS-CENTURY
022700     ELSE
022800         MOVE 19 TO WS-CENTURY
022900     END-IF.
023000     MOVE WS-CENTURY     TO CUST-CR-CCYY (1:2).
023100     MOVE CURRENT-YEAR   TO CUST-CR-CCYY (3:2).
023200     MOVE CURRENT-MONTH  TO CUST-CR-MM.
023300     MOVE CURRENT-DAY    TO CUST-CR-DD.
023400     MOVE CURRENT-HOUR   TO CUST-CR-HH.
023500     MOVE CURRENT-MINUTE TO CUST-CR-MIN.
023600     MOVE CURRENT-SECOND TO CUST-CR-SS.
023700 160-EXIT.
023800     EXIT.
023900*
024000******************************************************************
024100* 700/790 - FILE OPEN/CLOSE                                      *
024200******************************************************************
024300 700-OPEN-FILES.
024400     OPEN INPUT  CUSTOPEN
024500          OUTPUT CUSTMSTR
024600                 CUSTRPT.
024700     IF WS-CUSTOPEN-STATUS NOT = '00'
024800        DISPLAY 'CUSTONB1 - ERROR OPENING CUSTOPEN. RC: '
024900                WS-CUSTOPEN-STATUS
025000        MOVE 16 TO RETURN-CODE
025100        MOVE 'Y' TO WS-REQ-EOF
025200     END-IF.
025300     IF WS-CUSTMSTR-STATUS NOT = '00'
025400        DISPLAY 'CUSTONB1 - ERROR OPENING CUSTMSTR. RC: '
025500                WS-CUSTMSTR-STATUS
025600        MOVE 16 TO RETURN-CODE
025700        MOVE 'Y' TO WS-REQ-EOF
025800     END-IF.
025900 700-EXIT.
026000     EXIT.
026100*
026200 790-CLOSE-FILES.
026300     CLOSE CUSTOPEN, CUSTMSTR, CUSTRPT.
026400 790-EXIT.
026500     EXIT.
026600*
026700******************************************************************
026800* 800/850 - REPORT HEADER AND TOTALS                             *
026900******************************************************************
027000 800-INIT-REPORT.
027200     ACCEPT CURRENT-DATE FROM DATE.
027300     IF CURRENT-YEAR < 50
027400         MOVE 20 TO WS-CENTURY
027500     ELSE
027600         MOVE 19 TO WS-CENTURY
027700     END-IF.
027800     MOVE WS-CENTURY    TO RPT-CCYY (1:2).
027900     MOVE CURRENT-YEAR  TO RPT-CCYY (3:2).
028000     MOVE CURRENT-MONTH TO RPT-MM.
028100     MOVE CURRENT-DAY   TO RPT-DD.
028200     MOVE CURRENT-HOUR  TO RPT-HH.
028300     MOVE CURRENT-MINUTE TO RPT-MIN.
028400     WRITE CUSTRPT-REC FROM RPT-HEADER1 AFTER PAGE.
028500 800-EXIT.
028600     EXIT.
028700*
028800 850-REPORT-TOTALS.
028900     MOVE NUM-REQUESTS-READ     TO RPT-NUM-READ.
029000     WRITE CUSTRPT-REC FROM RPT-STATS1 AFTER 2.
029100     MOVE NUM-CUSTOMERS-CREATED TO RPT-NUM-CREATED.
029200     WRITE CUSTRPT-REC FROM RPT-STATS2 AFTER 1.
029300     MOVE NUM-REQUESTS-REJECTED TO RPT-NUM-REJECTED.
029400     WRITE CUSTRPT-REC FROM RPT-STATS3 AFTER 1.
029500 850-EXIT.
029600     EXIT.
