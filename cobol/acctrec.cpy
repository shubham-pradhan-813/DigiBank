000100******************************************************************
000110*                                                                *
000120*    ACCTREC  --  ACCOUNT MASTER RECORD LAYOUT                   *
000130*                                                                *
000140*    ONE RECORD PER OPEN ACCOUNT.  ACCT-NO IS THE PRIMARY KEY    *
000150*    OF ACCTMSTR (INDEXED).  ACCT-AADHAR AND ACCT-PHONE MUST BE  *
000160*    UNIQUE ACROSS THE MASTER AND ARE NOT ALTERNATE KEYS OF THE  *
000170*    INDEXED FILE -- ACCTOPN1 AND TXNPOST1 VERIFY UNIQUENESS BY  *
000180*    SCANNING THE MASTER SEQUENTIALLY (SEE ACCTOPN1 210-/220-).  *
000190*                                                                *
000200*    ACCT-AADHAR-DGT AND ACCT-PHONE-DGT ARE REDEFINITIONS OF THE *
000210*    KEY FIELDS AS DIGIT TABLES SO THE EDIT PARAGRAPHS CAN TEST  *
000220*    THE LEADING DIGIT AND THE ALL-DIGITS-ALIKE CONDITION A      *
000230*    DIGIT AT A TIME WITHOUT UNSTRING OR REFERENCE MODIFICATION. *
000240*                                                                *
000250*    MAINTENANCE HISTORY                                        *
000260*    ----------------------------------------------------------- *
000270*    YY/MM/DD  WHO  TKT#      DESCRIPTION                       *
000280*    --------  ---  --------  ------------------------------    *
000290*    93/02/18  DBS  DB-0052   ORIGINAL LAYOUT - SAVINGS ONLY     *
000300*    94/09/30  DBS  DB-0077   ADDED ACCT-TYPE, CURRENT ACCOUNTS  *
000310*    98/08/11  RFK  DB-0403   Y2K SWEEP - NO DATE FIELDS ON THIS *
000320*                             RECORD, REVIEWED AND LEFT AS-IS   *
000330*    06/03/02  JMT  DB-0588   ADDED DIGIT-TABLE REDEFINITIONS OF *
000340*                             AADHAR/PHONE FOR THE NEW KYC EDITS *
000350******************************************************************
000360 01  ACCT-REC.
000370     05  ACCT-NO                     PIC 9(10).
000380     05  ACCT-CUSTOMER-ID             PIC X(15).
000390     05  ACCT-CUSTOMER-NAME           PIC X(100).
000400     05  ACCT-AADHAR                  PIC 9(12).
000410     05  ACCT-AADHAR-DGT REDEFINES ACCT-AADHAR.
000420         10  ACCT-AADHAR-DIGIT        PIC 9(01) OCCURS 12 TIMES.
000430     05  ACCT-PHONE                   PIC 9(10).
000440     05  ACCT-PHONE-DGT REDEFINES ACCT-PHONE.
000450         10  ACCT-PHONE-DIGIT         PIC 9(01) OCCURS 10 TIMES.
000460     05  ACCT-TYPE                    PIC X(07).
000470         88  ACCT-TYPE-SAVINGS             VALUE 'Savings'.
000480         88  ACCT-TYPE-CURRENT             VALUE 'Current'.
000490     05  ACCT-BALANCE                 PIC S9(11)V99 COMP-3.
000500     05  ACCT-REC-STATUS              PIC X(01) VALUE 'A'.
000510         88  ACCT-REC-ACTIVE               VALUE 'A'.
000520         88  ACCT-REC-CLOSED               VALUE 'C'.
000530     05  FILLER                       PIC X(15) VALUE SPACES.
