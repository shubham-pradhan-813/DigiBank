000100******************************************************************
000110*                                                                *
000120*    CUSTREC  --  CUSTOMER MASTER RECORD LAYOUT                  *
000130*                                                                *
000140*    ONE RECORD PER CUSTOMER ONBOARDED BY CUSTONB1.  CUST-ID IS  *
000150*    THE LITERAL 'CUST' FOLLOWED BY A MONOTONIC SEQUENCE VALUE   *
000160*    ASSIGNED AT CREATE TIME (SEE CUSTONB1 150-ASSIGN-CUST-ID).  *
000170*                                                                *
000180*    MAINTENANCE HISTORY                                        *
000190*    ----------------------------------------------------------- *
000200*    YY/MM/DD  WHO  TKT#      DESCRIPTION                       *
000210*    --------  ---  --------  ------------------------------    *
000220*    92/04/11  DBS  DB-0041   ORIGINAL LAYOUT                   *
000230*    95/11/02  RFK  DB-0198   ADDED CUST-EMAIL, WIDENED NAME    *
000240*    98/07/20  RFK  DB-0402   Y2K - CUST-CR-CCYY WIDENED TO 4   *
000250*                             DIGITS, RECORD REDEFINED BELOW    *
000260******************************************************************
000270 01  CUST-REC.
000280     05  CUST-ID                     PIC X(15).
000290     05  CUST-NAME                   PIC X(100).
000300     05  CUST-EMAIL                  PIC X(100).
000310     05  CUST-PHONE                  PIC X(10).
000320     05  CUST-CREATED-DATE           PIC X(19).
000330     05  CUST-CREATED-DATE-N REDEFINES CUST-CREATED-DATE.
000340         10  CUST-CR-CCYY            PIC 9(04).
000350         10  CUST-CR-MM              PIC 9(02).
000360         10  CUST-CR-DD              PIC 9(02).
000370         10  CUST-CR-HH              PIC 9(02).
000380         10  CUST-CR-MIN             PIC 9(02).
000390         10  CUST-CR-SS              PIC 9(02).
000400         10  FILLER                  PIC X(05).
000410     05  CUST-REC-STATUS             PIC X(01) VALUE 'A'.
000420         88  CUST-REC-ACTIVE              VALUE 'A'.
000430         88  CUST-REC-CLOSED              VALUE 'C'.
000440     05  FILLER                      PIC X(20) VALUE SPACES.
