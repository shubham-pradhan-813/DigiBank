000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* LICENSED MATERIALS - PROPERTY OF DIGIBANK DATA PROCESSING      *
000400* ALL RIGHTS RESERVED                                           *
000500******************************************************************
000600 PROGRAM-ID.    ACSTMT1.
000700 AUTHOR.        J. M. TARBOX.
000800 INSTALLATION.  DIGIBANK RETAIL BANKING - BATCH SYSTEMS GROUP.
000900 DATE-WRITTEN.  06/21/94.
001000 DATE-COMPILED.
001100 SECURITY.      DIGIBANK INTERNAL USE ONLY.
001200*
001300******************************************************************
001400* ACSTMT1 - ACCOUNT STATEMENT                                   *
001500*                                                                *
001600* READS ONE STATEMENT QUERY AT A TIME FROM STMTQRY (AN ACCOUNT   *
001700* NUMBER).  VERIFIES THE ACCOUNT EXISTS ON ACCTMSTR, THEN MAKES  *
001800* ONE SEQUENTIAL PASS OF TXNLEDGR IN LEDGER (POSTING) ORDER,     *
001900* PRINTING A DETAIL LINE FOR EVERY RECORD WHOSE TXN-ACCOUNT-NO   *
002000* MATCHES.  PLAIN DETAIL LISTING - NO CONTROL BREAKS, NO TOTALS, *
002100* THE SOURCE SYSTEM COMPUTES NONE.  TXNLEDGR IS NOT AN INDEXED   *
002200* FILE AND CARRIES NO ALTERNATE KEY ON TXN-ACCOUNT-NO, SO EVERY  *
002300* QUERY RE-READS THE LEDGER FROM THE TOP.                        *
002400*                                                                *
002500* CHANGE LOG                                                    *
002600* ---------------------------------------------------------------*
002700* 94/06/21  JMT  DB-0090   ORIGINAL PROGRAM                      *
002800* 95/02/03  JMT  DB-0110   CORRECTED RE-POSITIONING OF TXNLEDGR  *
002900*                          BETWEEN QUERIES (WAS LEAVING THE FILE *
003000*                          POSITIONED AT EOF FOR THE SECOND AND  *
003100*                          LATER QUERIES IN A RUN)                *
003200* 97/08/08  RFK  DB-0360   REJECT QUERY IF ACCOUNT NOT ON FILE,  *
003300*                          RATHER THAN PRINTING AN EMPTY PAGE    *
003400* 98/09/02  RFK  DB-0407   Y2K SWEEP - TXN-DATE ALREADY WIDENED  *
003500*                          TO 4-DIGIT YEAR BY TXNREC DB-0403;    *
003600*                          DETAIL LINE PRINTS IT AS-IS, REVIEWED *
003700*                          AND OK                                *
003800* 03/04/17  JMT  DB-0520   DETAIL LINE NOW PRINTS ACCOUNT TYPE   *
003900*                          AND BALANCE FROM ACCTMSTR AS A MEMO   *
004000*                          LINE UNDER THE QUERY HEADER            *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT STMTQRY   ASSIGN TO STMTQRY
005100            ACCESS IS SEQUENTIAL
005200            FILE STATUS IS WS-STMTQRY-STATUS.
005300
005400     SELECT ACCTMSTR  ASSIGN TO ACCTMSTR
005500            ORGANIZATION IS INDEXED
005600            ACCESS MODE  IS DYNAMIC
005700            RECORD KEY   IS ACCT-NO
005800            FILE STATUS  IS WS-ACCTMSTR-STATUS.
005900
006000     SELECT TXNLEDGR  ASSIGN TO TXNLEDGR
006100            ACCESS IS SEQUENTIAL
006200            FILE STATUS  IS WS-TXNLEDGR-STATUS.
006300
006400     SELECT STMTRPT   ASSIGN TO STMTRPT
006500            FILE STATUS IS WS-STMTRPT-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  STMTQRY
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS STMTQRY-REC.
007400 01  STMTQRY-REC.
007500     05  REQ-S-ACCT-NO                PIC 9(10).
007600     05  FILLER                      PIC X(20).
007700
007800 FD  ACCTMSTR
007900     LABEL RECORDS ARE STANDARD.
008000 COPY ACCTREC.
008100
008200 FD  TXNLEDGR
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500 COPY TXNREC.
008600
008700 FD  STMTRPT
008800     RECORDING MODE IS F.
008900 01  STMTRPT-REC                     PIC X(132).
009000*
009100******************************************************************
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400*
009410 01  SYSTEM-DATE-AND-TIME.
009420     05  CURRENT-DATE.
009430         10  CURRENT-YEAR            PIC 9(02).
009440         10  CURRENT-MONTH           PIC 9(02).
009450         10  CURRENT-DAY             PIC 9(02).
009460     05  CURRENT-TIME.
009470         10  CURRENT-HOUR            PIC 9(02).
009480         10  CURRENT-MINUTE          PIC 9(02).
009490         10  CURRENT-SECOND          PIC 9(02).
009495         10  CURRENT-HNDSEC          PIC 9(02).
009496 01  SYSTEM-DATE-AND-TIME-N REDEFINES SYSTEM-DATE-AND-TIME
009497                                     PIC 9(14).
009498*
009499******************************************************************
009500* SCRATCH ITEM - 77-LEVEL PER SHOP CONVENTION (SEE WRKSFINL        *
009501* SUB1/TMP-YY) - NOT PART OF ANY GROUP ITEM.                       *
009502******************************************************************
009503 77  WS-TXN-FOUND-CTR            PIC 9(05) COMP VALUE 0.
009504*
009505 01  WS-FIELDS.
009600     05  WS-STMTQRY-STATUS           PIC X(02) VALUE SPACES.
009700     05  WS-ACCTMSTR-STATUS          PIC X(02) VALUE SPACES.
009800     05  WS-TXNLEDGR-STATUS          PIC X(02) VALUE SPACES.
009900     05  WS-STMTRPT-STATUS           PIC X(02) VALUE SPACES.
010000     05  WS-QRY-EOF-SW               PIC X(01) VALUE 'N'.
010100         88  QRY-EOF                      VALUE 'Y'.
010200     05  WS-LEDGER-EOF-SW            PIC X(01) VALUE 'N'.
010300         88  LEDGER-EOF                   VALUE 'Y'.
010400     05  WS-ACCT-FOUND-SW            PIC X(01) VALUE 'N'.
010500         88  ACCT-ON-FILE                 VALUE 'Y'.
010700     05  FILLER                      PIC X(10) VALUE SPACES.
010800*
010900 01  WS-BALANCE-EDIT.
011000     05  WS-BALANCE-X                PIC S9(11)V99.
011100     05  WS-BALANCE-X-N REDEFINES WS-BALANCE-X.
011200         10  FILLER                  PIC X(11).
011300         10  FILLER                  PIC X(02).
011400 01  WS-AMOUNT-EDIT.
011500     05  WS-AMOUNT-X                 PIC S9(11)V99.
011600     05  WS-AMOUNT-X-N REDEFINES WS-AMOUNT-X.
011700         10  FILLER                  PIC X(11).
011800         10  FILLER                  PIC X(02).
011900*
012000 01  RPT-HEADER1.
012100     05  FILLER                     PIC X(40)
012200               VALUE 'ACCOUNT STATEMENT                  DATE: '.
012300     05  RPT-MM                     PIC 99.
012400     05  FILLER                     PIC X     VALUE '/'.
012500     05  RPT-DD                     PIC 99.
012600     05  FILLER                     PIC X(59) VALUE SPACES.
012700 01  RPT-MEMO1.
012800     05  FILLER                     PIC X(17) VALUE
012900                                           '  ACCOUNT NO:  '.
013000     05  RPT-M-ACCT-NO              PIC Z(09)9.
013100     05  FILLER                     PIC X(02) VALUE SPACES.
013200     05  RPT-M-ACCT-TYPE            PIC X(07).
013300     05  FILLER                     PIC X(02) VALUE SPACES.
013400     05  FILLER                     PIC X(10) VALUE 'BALANCE: '.
013500     05  RPT-M-BALANCE              PIC Z,ZZZ,ZZZ,ZZ9.99.
013600     05  FILLER                     PIC X(55) VALUE SPACES.
013700 01  RPT-DETAIL1.
013800     05  FILLER                     PIC X(04) VALUE SPACES.
013900     05  RPT-TXN-ID                 PIC Z(09)9.
014000     05  FILLER                     PIC X(02) VALUE SPACES.
014100     05  RPT-TXN-TYPE               PIC X(06).
014200     05  FILLER                     PIC X(02) VALUE SPACES.
014300     05  RPT-TXN-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99.
014400     05  FILLER                     PIC X(02) VALUE SPACES.
014500     05  RPT-TXN-DATE               PIC X(14).
014600     05  FILLER                     PIC X(73) VALUE SPACES.
014700 01  RPT-REJECT1.
014800     05  FILLER                     PIC X(17) VALUE
014900                                           '  ACCOUNT NO:  '.
015000     05  RPT-R-ACCT-NO              PIC Z(09)9.
015100     05  FILLER                     PIC X(02) VALUE SPACES.
015200     05  FILLER                     PIC X(30) VALUE
015300                                 'NOT ON FILE - QUERY REJECTED'.
015400     05  FILLER                     PIC X(63) VALUE SPACES.
015500 01  RPT-NONE1.
015600     05  FILLER                     PIC X(40) VALUE
015700                       '  NO TRANSACTIONS POSTED FOR THIS ACCT'.
015800     05  FILLER                     PIC X(92) VALUE SPACES.
015900*
016000******************************************************************
016100 PROCEDURE DIVISION.
016200******************************************************************
016300*
016400 000-MAIN.
016500     PERFORM 700-OPEN-FILES  THRU 700-EXIT.
016600     PERFORM 800-INIT-REPORT THRU 800-EXIT.
016700*
016800     PERFORM 050-PROCESS-ONE-QUERY THRU 050-EXIT
016900             UNTIL QRY-EOF.
017000*
017100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
017200     GOBACK.
017300*
017400******************************************************************
017500* 050-PROCESS-ONE-QUERY                                         *
017600******************************************************************
017700 050-PROCESS-ONE-QUERY.
017800     READ STMTQRY
017900         AT END
018000             MOVE 'Y' TO WS-QRY-EOF-SW
018100             GO TO 050-EXIT.
018200*
018300     PERFORM 100-VALIDATE-ACCOUNT THRU 100-EXIT.
018400     IF NOT ACCT-ON-FILE
018500        MOVE REQ-S-ACCT-NO TO RPT-R-ACCT-NO
018600        WRITE STMTRPT-REC FROM RPT-REJECT1 AFTER 2
018700        GO TO 050-EXIT.
018800*
018900     MOVE ACCT-NO   TO RPT-M-ACCT-NO.
019000     MOVE ACCT-TYPE TO RPT-M-ACCT-TYPE.
019100     MOVE ACCT-BALANCE TO WS-BALANCE-X.
019200     MOVE WS-BALANCE-X TO RPT-M-BALANCE.
019300     WRITE STMTRPT-REC FROM RPT-MEMO1 AFTER 2.
019400*
019500     PERFORM 200-LIST-TRANSACTIONS THRU 200-EXIT.
019600     IF WS-TXN-FOUND-CTR = 0
019700        WRITE STMTRPT-REC FROM RPT-NONE1 AFTER 1
019750     END-IF.
019800 050-EXIT.
019900     EXIT.
020000*
020100******************************************************************
020200* 100-VALIDATE-ACCOUNT - INDEXED LOOKUP OF THE QUERIED ACCOUNT    *
020300******************************************************************
020400 100-VALIDATE-ACCOUNT.
020500     MOVE 'N' TO WS-ACCT-FOUND-SW.
020600     MOVE REQ-S-ACCT-NO TO ACCT-NO.
020700     READ ACCTMSTR
020800         INVALID KEY
020900             GO TO 100-EXIT.
021000     MOVE 'Y' TO WS-ACCT-FOUND-SW.
021100 100-EXIT.
021200     EXIT.
021300*
021400******************************************************************
021500* 200-LIST-TRANSACTIONS - SEQUENTIAL SCAN OF TXNLEDGR IN POSTING *
021600* ORDER, PRINTING EVERY RECORD WHOSE TXN-ACCOUNT-NO MATCHES.     *
021700* TXNLEDGR IS REPOSITIONED TO THE TOP BEFORE EVERY QUERY - SEE   *
021800* DB-0110.                                                       *
021900******************************************************************
022000 200-LIST-TRANSACTIONS.
022100     MOVE 0 TO WS-TXN-FOUND-CTR.
022200     MOVE 'N' TO WS-LEDGER-EOF-SW.
022300     CLOSE TXNLEDGR.
022350     OPEN INPUT TXNLEDGR.
022400     IF WS-TXNLEDGR-STATUS NOT = '00'
022450        MOVE 'Y' TO WS-LEDGER-EOF-SW
022500     END-IF.
022700 210-SCAN-NEXT.
022800     IF LEDGER-EOF
022900        GO TO 200-EXIT.
023000     READ TXNLEDGR NEXT RECORD
023100         AT END
023200             MOVE 'Y' TO WS-LEDGER-EOF-SW
023300             GO TO 200-EXIT.
023400     IF TXN-ACCOUNT-NO = REQ-S-ACCT-NO
023500        PERFORM 800-PRINT-DETAIL THRU 800-EXIT-DETAIL
023600        ADD 1 TO WS-TXN-FOUND-CTR
023700     END-IF.
023800     GO TO 210-SCAN-NEXT.
023900 200-EXIT.
024000     EXIT.
024100*
024200******************************************************************
024300* 700/790 - FILE OPEN/CLOSE                                     *
024400******************************************************************
024500 700-OPEN-FILES.
024600     OPEN INPUT STMTQRY
024700               ACCTMSTR
024800               TXNLEDGR
024900          OUTPUT STMTRPT.
025000     IF WS-STMTQRY-STATUS NOT = '00'
025100        DISPLAY 'ACSTMT1 - ERROR OPENING STMTQRY. RC: '
025200                WS-STMTQRY-STATUS
025300        MOVE 16 TO RETURN-CODE
025400        MOVE 'Y' TO WS-QRY-EOF-SW
025500     END-IF.
025600 700-EXIT.
025700     EXIT.
025800*
025900 790-CLOSE-FILES.
026000     CLOSE STMTQRY, ACCTMSTR, TXNLEDGR, STMTRPT.
026100 790-EXIT.
026200     EXIT.
026300*
026400******************************************************************
026500* 800-INIT-REPORT / 800-PRINT-DETAIL - SHARE THE SAME NUMBER     *
026600* RANGE SINCE THE HEADER IS WRITTEN ONCE AND THE DETAIL LINE IS  *
026700* WRITTEN MANY TIMES PER QUERY; EACH HAS ITS OWN EXIT.           *
026800******************************************************************
026900 800-INIT-REPORT.
027000     ACCEPT CURRENT-DATE FROM DATE.
027050     MOVE CURRENT-MONTH TO RPT-MM.
027100     MOVE CURRENT-DAY   TO RPT-DD.
027200     WRITE STMTRPT-REC FROM RPT-HEADER1 AFTER PAGE.
027300 800-EXIT.
027400     EXIT.
027500*
027600 800-PRINT-DETAIL.
027700     MOVE TXN-ID     TO RPT-TXN-ID.
027800     MOVE TXN-TYPE   TO RPT-TXN-TYPE.
027900     MOVE TXN-AMOUNT TO WS-AMOUNT-X.
028000     MOVE WS-AMOUNT-X TO RPT-TXN-AMOUNT.
028100     MOVE TXN-DATE   TO RPT-TXN-DATE.
028200     WRITE STMTRPT-REC FROM RPT-DETAIL1 AFTER 1.
028300 800-EXIT-DETAIL.
028400     EXIT.
