000100******************************************************************
000110*                                                                *
000120*    TXNREC  --  TRANSACTION LEDGER RECORD LAYOUT                *
000130*                                                                *
000140*    ONE RECORD PER POSTING WRITTEN TO TXNLEDGR BY TXNPOST1. A   *
000150*    TRANSFER WRITES TWO OF THESE -- A DEBIT AGAINST THE SOURCE  *
000160*    ACCOUNT AND A CREDIT AGAINST THE DESTINATION ACCOUNT.       *
000170*    TXNLEDGR IS APPEND-ONLY; ACSTMT1 RE-READS IT SEQUENTIALLY   *
000180*    FOR A GIVEN TXN-ACCOUNT-NO TO BUILD THE STATEMENT LISTING.  *
000190*                                                                *
000200*    MAINTENANCE HISTORY                                        *
000210*    ----------------------------------------------------------- *
000220*    YY/MM/DD  WHO  TKT#      DESCRIPTION                       *
000230*    --------  ---  --------  ------------------------------    *
000240*    93/02/18  DBS  DB-0053   ORIGINAL LAYOUT                   *
000250*    97/06/14  RFK  DB-0310   ADDED TXN-TYPE 88-LEVELS           *
000260*    98/08/11  RFK  DB-0403   Y2K - TXN-DATE WIDENED TO 4-DIGIT  *
000270*                             YEAR, RECORD REDEFINED BELOW      *
000280******************************************************************
000290 01  TXN-REC.
000300     05  TXN-ID                       PIC 9(10).
000310     05  TXN-ACCOUNT-NO                PIC 9(10).
000320     05  TXN-TYPE                     PIC X(06).
000330         88  TXN-TYPE-CREDIT               VALUE 'CREDIT'.
000340         88  TXN-TYPE-DEBIT                VALUE 'DEBIT '.
000350     05  TXN-AMOUNT                   PIC S9(11)V99 COMP-3.
000360     05  TXN-DATE                     PIC X(14).
000370     05  TXN-DATE-N REDEFINES TXN-DATE.
000380         10  TXN-DT-CCYY              PIC 9(04).
000390         10  TXN-DT-MM                PIC 9(02).
000400         10  TXN-DT-DD                PIC 9(02).
000410         10  TXN-DT-HH                PIC 9(02).
000420         10  TXN-DT-MIN               PIC 9(02).
000430         10  TXN-DT-SS                PIC 9(02).
000440     05  FILLER                       PIC X(10) VALUE SPACES.
