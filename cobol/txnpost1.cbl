000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* LICENSED MATERIALS - PROPERTY OF DIGIBANK DATA PROCESSING      *
000400* ALL RIGHTS RESERVED                                           *
000500******************************************************************
000600 PROGRAM-ID.    TXNPOST1.
000700 AUTHOR.        R. F. KRAUSE.
000800 INSTALLATION.  DIGIBANK RETAIL BANKING - BATCH SYSTEMS GROUP.
000900 DATE-WRITTEN.  03/02/93.
001000 DATE-COMPILED.
001100 SECURITY.      DIGIBANK INTERNAL USE ONLY.
001200*
001300******************************************************************
001400* TXNPOST1 - TRANSACTION POSTING ENGINE                         *
001500*                                                                *
001600* POSTS CREDREQ (CREDITS), THEN DEBTREQ (DEBITS), THEN XFERREQ   *
001700* (TRANSFERS) AGAINST ACCTMSTR, IN THAT ORDER, ONE REQUEST FILE  *
001800* EXHAUSTED BEFORE THE NEXT IS STARTED.  EVERY POSTING WRITES ONE*
001900* OR MORE RECORDS TO TXNLEDGR (TXNLEDGR IS APPEND-ONLY - SEE     *
002000* 700-OPEN-FILES).  A TRANSFER WRITES TWO LEDGER RECORDS - A     *
002100* DEBIT AGAINST THE SOURCE ACCOUNT AND A CREDIT AGAINST THE      *
002200* DESTINATION ACCOUNT - IN THE SAME UNIT OF WORK AS THE TWO      *
002300* BALANCE REWRITES, SO A REJECT ON EITHER SIDE POSTS NEITHER.    *
002400*                                                                *
002500* CHANGE LOG                                                    *
002600* ---------------------------------------------------------------*
002700* 93/03/02  RFK  DB-0061   ORIGINAL PROGRAM - CREDITS/DEBITS ONLY*
002800* 93/11/19  RFK  DB-0066   ADDED MINIMUM-BALANCE EDIT FOR        *
002900*                          SAVINGS DEBITS (500.00 FLOOR)         *
003000* 94/10/05  DBS  DB-0080   ADDED TRANSFER REQUEST PROCESSING     *
003100*                          (XFERREQ) - POSTS DEBIT + CREDIT PAIR *
003200* 96/02/14  JMT  DB-0250   AMOUNT EDIT NOW SHARED ACROSS ALL     *
003300*                          THREE REQUEST TYPES (150-VALIDATE-    *
003400*                          AMOUNT) - WAS DUPLICATED THREE TIMES  *
003500* 98/09/02  RFK  DB-0406   Y2K SWEEP - TXN-DATE WIDENED TO 4-    *
003600*                          DIGIT YEAR (SEE TXNREC); THIS PROGRAM *
003700*                          BUILDS TXN-DATE FROM THE SYSTEM CLOCK *
003800*                          SO NO CHANGE WAS NEEDED HERE          *
003900* 01/07/23  JMT  DB-0470   CORRECTED 750-FIND-NEXT-TXN-ID TO     *
004000*                          RE-OPEN TXNLEDGR INPUT BEFORE THE     *
004100*                          EXTEND OPEN - PRIOR VERSION LOST THE  *
004200*                          HIGH-WATER MARK ON A COLD START       *
004300* 05/05/16  JMT  DB-0570   TRANSFER NOW REJECTS FROM-ACCT =      *
004400*                          TO-ACCT BEFORE EITHER LOOKUP (340-)   *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT CREDREQ   ASSIGN TO CREDREQ
005500            ACCESS IS SEQUENTIAL
005600            FILE STATUS IS WS-CREDREQ-STATUS.
005700
005800     SELECT DEBTREQ   ASSIGN TO DEBTREQ
005900            ACCESS IS SEQUENTIAL
006000            FILE STATUS IS WS-DEBTREQ-STATUS.
006100
006200     SELECT XFERREQ   ASSIGN TO XFERREQ
006300            ACCESS IS SEQUENTIAL
006400            FILE STATUS IS WS-XFERREQ-STATUS.
006500
006600     SELECT ACCTMSTR  ASSIGN TO ACCTMSTR
006700            ORGANIZATION IS INDEXED
006800            ACCESS MODE  IS DYNAMIC
006900            RECORD KEY   IS ACCT-NO
007000            FILE STATUS  IS WS-ACCTMSTR-STATUS.
007100
007200     SELECT TXNLEDGR  ASSIGN TO TXNLEDGR
007300            ACCESS IS SEQUENTIAL
007400            FILE STATUS IS WS-TXNLEDGR-STATUS.
007500
007600     SELECT TXNRPT    ASSIGN TO TXNRPT
007700            FILE STATUS IS WS-TXNRPT-STATUS.
007800
007900     SELECT TXNERR    ASSIGN TO TXNERR
008000            FILE STATUS IS WS-TXNERR-STATUS.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  CREDREQ
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS CREDREQ-REC.
008900 01  CREDREQ-REC.
009000     05  REQ-C-ACCT-NO                PIC 9(10).
009100     05  REQ-C-AMOUNT                 PIC S9(09)V99.
009200     05  FILLER                      PIC X(20).
009300
009400 FD  DEBTREQ
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     DATA RECORD IS DEBTREQ-REC.
009800 01  DEBTREQ-REC.
009900     05  REQ-D-ACCT-NO                PIC 9(10).
010000     05  REQ-D-AMOUNT                 PIC S9(09)V99.
010100     05  FILLER                      PIC X(20).
010200
010300 FD  XFERREQ
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     DATA RECORD IS XFERREQ-REC.
010700 01  XFERREQ-REC.
010800     05  REQ-X-FROM-ACCT-NO           PIC 9(10).
010900     05  REQ-X-TO-ACCT-NO             PIC 9(10).
011000     05  REQ-X-AMOUNT                 PIC S9(09)V99.
011100     05  FILLER                      PIC X(10).
011200
011300 FD  ACCTMSTR
011400     LABEL RECORDS ARE STANDARD.
011500 COPY ACCTREC.
011600
011700 FD  TXNLEDGR
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD.
012000 COPY TXNREC.
012100
012200 FD  TXNRPT
012300     RECORDING MODE IS F.
012400 01  TXNRPT-REC                      PIC X(132).
012500
012600 FD  TXNERR
012700     RECORDING MODE IS F
012800     RECORD CONTAINS 100 CHARACTERS
012900     DATA RECORD IS TXNERR-REC.
013000 01  TXNERR-REC.
013100     05  ERR-MSG-TXN                  PIC X(45).
013200     05  ERR-REQ-ACCT-NO              PIC 9(10).
013300     05  ERR-REQ-ACCT-NO2             PIC 9(10).
013400     05  ERR-REQ-AMOUNT                PIC S9(09)V99.
013500     05  FILLER                      PIC X(30).
013600*
013700******************************************************************
013800 WORKING-STORAGE SECTION.
013900******************************************************************
014000*
014100 01  SYSTEM-DATE-AND-TIME.
014200     05  CURRENT-DATE.
014300         10  CURRENT-YEAR            PIC 9(02).
014400         10  CURRENT-MONTH           PIC 9(02).
014500         10  CURRENT-DAY             PIC 9(02).
014600     05  CURRENT-TIME.
014700         10  CURRENT-HOUR            PIC 9(02).
014800         10  CURRENT-MINUTE          PIC 9(02).
014900         10  CURRENT-SECOND          PIC 9(02).
015000         10  CURRENT-HNDSEC          PIC 9(02).
015100 01  SYSTEM-DATE-AND-TIME-N REDEFINES SYSTEM-DATE-AND-TIME
015200                                     PIC 9(14).
015300*
015310******************************************************************
015320* SCRATCH ITEM - 77-LEVEL PER SHOP CONVENTION (SEE WRKSFINL        *
015330* SUB1/TMP-YY) - NOT PART OF ANY GROUP ITEM.                       *
015340******************************************************************
015350 77  WS-CENTURY                  PIC 9(02) COMP VALUE 0.
015360*
015400 01  WS-FIELDS.
015500     05  WS-CREDREQ-STATUS           PIC X(02) VALUE SPACES.
015600     05  WS-DEBTREQ-STATUS           PIC X(02) VALUE SPACES.
015700     05  WS-XFERREQ-STATUS           PIC X(02) VALUE SPACES.
015800     05  WS-ACCTMSTR-STATUS          PIC X(02) VALUE SPACES.
015900     05  WS-TXNLEDGR-STATUS          PIC X(02) VALUE SPACES.
016000     05  WS-TXNRPT-STATUS            PIC X(02) VALUE SPACES.
016100     05  WS-TXNERR-STATUS            PIC X(02) VALUE SPACES.
016200     05  WS-CREDREQ-EOF-SW           PIC X(01) VALUE 'N'.
016300         88  CREDREQ-EOF                  VALUE 'Y'.
016400     05  WS-DEBTREQ-EOF-SW           PIC X(01) VALUE 'N'.
016500         88  DEBTREQ-EOF                  VALUE 'Y'.
016600     05  WS-XFERREQ-EOF-SW           PIC X(01) VALUE 'N'.
016700         88  XFERREQ-EOF                  VALUE 'Y'.
016800     05  WS-NEXT-TXN-ID              PIC 9(10) COMP-3 VALUE 0.
017000     05  FILLER                      PIC X(10) VALUE SPACES.
017100*
017200 01  WS-EDIT-FIELDS.
017300     05  WS-REJECT-SW                PIC X(01) VALUE 'N'.
017400         88  REQUEST-REJECTED             VALUE 'Y'.
017500     05  WS-REJECT-REASON            PIC X(45) VALUE SPACES.
017600     05  WS-AMOUNT                   PIC S9(09)V99 VALUE 0.
017700     05  WS-MAX-WITHDRAWABLE          PIC S9(09)V99 VALUE 0.
017750     05  FILLER                      PIC X(05) VALUE SPACES.
017800*
017900 01  WS-FROM-ACCT-HOLD.
018000     COPY ACCTREC REPLACING
018100          ==ACCT-REC==             BY ==WS-FROM-ACCT-REC==
018200          ==ACCT-NO==              BY ==WS-FROM-ACCT-NO==
018300          ==ACCT-CUSTOMER-ID==     BY ==WS-FROM-CUSTOMER-ID==
018400          ==ACCT-CUSTOMER-NAME==   BY ==WS-FROM-CUSTOMER-NAME==
018500          ==ACCT-AADHAR-DGT==      BY ==WS-FROM-AADHAR-DGT==
018600          ==ACCT-AADHAR-DIGIT==    BY ==WS-FROM-AADHAR-DIGIT==
018700          ==ACCT-AADHAR==          BY ==WS-FROM-AADHAR==
018800          ==ACCT-PHONE-DGT==       BY ==WS-FROM-PHONE-DGT==
018900          ==ACCT-PHONE-DIGIT==     BY ==WS-FROM-PHONE-DIGIT==
019000          ==ACCT-PHONE==           BY ==WS-FROM-PHONE==
019100          ==ACCT-TYPE-SAVINGS==    BY ==WS-FROM-TYPE-SAVINGS==
019200          ==ACCT-TYPE-CURRENT==    BY ==WS-FROM-TYPE-CURRENT==
019300          ==ACCT-TYPE==            BY ==WS-FROM-TYPE==
019400          ==ACCT-BALANCE==         BY ==WS-FROM-BALANCE==
019500          ==ACCT-REC-ACTIVE==      BY ==WS-FROM-REC-ACTIVE==
019600          ==ACCT-REC-CLOSED==      BY ==WS-FROM-REC-CLOSED==
019700          ==ACCT-REC-STATUS==      BY ==WS-FROM-REC-STATUS==.
019800*
019900 01  WS-TO-ACCT-HOLD.
020000     COPY ACCTREC REPLACING
020100          ==ACCT-REC==             BY ==WS-TO-ACCT-REC==
020200          ==ACCT-NO==              BY ==WS-TO-ACCT-NO==
020300          ==ACCT-CUSTOMER-ID==     BY ==WS-TO-CUSTOMER-ID==
020400          ==ACCT-CUSTOMER-NAME==   BY ==WS-TO-CUSTOMER-NAME==
020500          ==ACCT-AADHAR-DGT==      BY ==WS-TO-AADHAR-DGT==
020600          ==ACCT-AADHAR-DIGIT==    BY ==WS-TO-AADHAR-DIGIT==
020700          ==ACCT-AADHAR==          BY ==WS-TO-AADHAR==
020800          ==ACCT-PHONE-DGT==       BY ==WS-TO-PHONE-DGT==
020900          ==ACCT-PHONE-DIGIT==     BY ==WS-TO-PHONE-DIGIT==
021000          ==ACCT-PHONE==           BY ==WS-TO-PHONE==
021100          ==ACCT-TYPE-SAVINGS==    BY ==WS-TO-TYPE-SAVINGS==
021200          ==ACCT-TYPE-CURRENT==    BY ==WS-TO-TYPE-CURRENT==
021300          ==ACCT-TYPE==            BY ==WS-TO-TYPE==
021400          ==ACCT-BALANCE==         BY ==WS-TO-BALANCE==
021500          ==ACCT-REC-ACTIVE==      BY ==WS-TO-REC-ACTIVE==
021600          ==ACCT-REC-CLOSED==      BY ==WS-TO-REC-CLOSED==
021700          ==ACCT-REC-STATUS==      BY ==WS-TO-REC-STATUS==.
021800*
021900 01  REPORT-TOTALS.
022000     05  NUM-CREDITS-READ            PIC S9(09) COMP-3 VALUE +0.
022100     05  NUM-CREDITS-POSTED          PIC S9(09) COMP-3 VALUE +0.
022200     05  NUM-DEBITS-READ             PIC S9(09) COMP-3 VALUE +0.
022300     05  NUM-DEBITS-POSTED           PIC S9(09) COMP-3 VALUE +0.
022400     05  NUM-TRANSFERS-READ          PIC S9(09) COMP-3 VALUE +0.
022500     05  NUM-TRANSFERS-POSTED        PIC S9(09) COMP-3 VALUE +0.
022600     05  NUM-REQUESTS-REJECTED       PIC S9(09) COMP-3 VALUE +0.
022700     05  FILLER                      PIC X(10) VALUE SPACES.
022800*
022900 01  RPT-HEADER1.
023000     05  FILLER                     PIC X(40)
023100               VALUE 'TRANSACTION POSTING REPORT         DATE: '.
023200     05  RPT-MM                     PIC 99.
023300     05  FILLER                     PIC X     VALUE '/'.
023400     05  RPT-DD                     PIC 99.
023500     05  FILLER                     PIC X(59) VALUE SPACES.
023600 01  RPT-STATS1.
023700     05  FILLER PIC X(26) VALUE 'Credits  read/posted ... '.
023800     05  RPT-NUM-1                  PIC ZZZ,ZZZ,ZZ9.
023900     05  FILLER PIC X(3) VALUE ' / '.
024000     05  RPT-NUM-2                  PIC ZZZ,ZZZ,ZZ9.
024100     05  FILLER PIC X(84) VALUE SPACES.
024200 01  RPT-STATS2.
024300     05  FILLER PIC X(26) VALUE 'Debits   read/posted ... '.
024400     05  RPT-NUM-3                  PIC ZZZ,ZZZ,ZZ9.
024500     05  FILLER PIC X(3) VALUE ' / '.
024600     05  RPT-NUM-4                  PIC ZZZ,ZZZ,ZZ9.
024700     05  FILLER PIC X(84) VALUE SPACES.
024800 01  RPT-STATS3.
024900     05  FILLER PIC X(26) VALUE 'Transfers read/posted ... '.
025000     05  RPT-NUM-5                  PIC ZZZ,ZZZ,ZZ9.
025100     05  FILLER PIC X(3) VALUE ' / '.
025200     05  RPT-NUM-6                  PIC ZZZ,ZZZ,ZZ9.
025300     05  FILLER PIC X(84) VALUE SPACES.
025400 01  RPT-STATS4.
025500     05  FILLER PIC X(26) VALUE 'Requests rejected ...... '.
025600     05  RPT-NUM-7                  PIC ZZZ,ZZZ,ZZ9.
025700     05  FILLER PIC X(93) VALUE SPACES.
025800*
025900******************************************************************
026000 PROCEDURE DIVISION.
026100******************************************************************
026200*
026300 000-MAIN.
026400     PERFORM 750-FIND-NEXT-TXN-ID THRU 750-EXIT.
026500     PERFORM 700-OPEN-FILES       THRU 700-EXIT.
026600     PERFORM 800-INIT-REPORT      THRU 800-EXIT.
026700*
026800     PERFORM 100-PROCESS-CREDITS THRU 100-EXIT
026900             UNTIL CREDREQ-EOF.
027000     PERFORM 200-PROCESS-DEBITS  THRU 200-EXIT
027100             UNTIL DEBTREQ-EOF.
027200     PERFORM 300-PROCESS-TRANSFERS THRU 300-EXIT
027300             UNTIL XFERREQ-EOF.
027400*
027500     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.
027600     PERFORM 790-CLOSE-FILES        THRU 790-EXIT.
027700     GOBACK.
027800*
027900******************************************************************
028000* 100-PROCESS-CREDITS - BATCH FLOW "CREDIT" STEPS 1-5            *
028100******************************************************************
028200 100-PROCESS-CREDITS.
028300     READ CREDREQ
028400         AT END
028500             MOVE 'Y' TO WS-CREDREQ-EOF-SW
028600             GO TO 100-EXIT.
028700     ADD 1 TO NUM-CREDITS-READ.
028800     MOVE 'N' TO WS-REJECT-SW.
028900     MOVE REQ-C-AMOUNT TO WS-AMOUNT.
029000     PERFORM 150-VALIDATE-AMOUNT THRU 150-EXIT.
029100     IF NOT REQUEST-REJECTED
029200        MOVE REQ-C-ACCT-NO TO ACCT-NO
029300        READ ACCTMSTR
029400            INVALID KEY
029500                MOVE 'CREDIT ACCOUNT DOES NOT EXIST' TO
029600                     WS-REJECT-REASON
029700                MOVE 'Y' TO WS-REJECT-SW
029800        END-READ
029900     END-IF.
030000     IF REQUEST-REJECTED
030100        MOVE REQ-C-ACCT-NO TO ERR-REQ-ACCT-NO
030200        MOVE 0             TO ERR-REQ-ACCT-NO2
030300        MOVE WS-AMOUNT     TO ERR-REQ-AMOUNT
030400        PERFORM 1000-REJECT-RTN THRU 1000-EXIT
030500        GO TO 100-EXIT.
030600     ADD WS-AMOUNT TO ACCT-BALANCE.
030700     REWRITE ACCT-REC.
030800     ADD 1 TO WS-NEXT-TXN-ID.
030900     MOVE WS-NEXT-TXN-ID TO TXN-ID.
031000     MOVE ACCT-NO        TO TXN-ACCOUNT-NO.
031100     SET TXN-TYPE-CREDIT TO TRUE.
031200     MOVE WS-AMOUNT       TO TXN-AMOUNT.
031300     PERFORM 400-STAMP-TXN-DATE THRU 400-EXIT.
031400     WRITE TXN-REC.
031500     ADD 1 TO NUM-CREDITS-POSTED.
031600 100-EXIT.
031700     EXIT.
031800*
031900******************************************************************
032000* 150-VALIDATE-AMOUNT - TRANSACTION AMOUNT RULES 1-4.  SHARED BY  *
032100* CREDIT, DEBIT AND TRANSFER PER DB-0250.  RULE 4 (NO MORE THAN  *
032200* 2 DECIMAL PLACES) IS ENFORCED STRUCTURALLY BY THE S9(09)V99    *
032300* PICTURE OF THE REQUEST-FILE AMOUNT FIELDS, NOT BY EDIT LOGIC.  *
032400******************************************************************
032500 150-VALIDATE-AMOUNT.
032600     IF WS-AMOUNT NOT > 0
032700        MOVE 'AMOUNT MUST BE GREATER THAN ZERO' TO
032800             WS-REJECT-REASON
032900        MOVE 'Y' TO WS-REJECT-SW
033000        GO TO 150-EXIT.
033100     IF WS-AMOUNT < 1.00
033200        MOVE 'AMOUNT BELOW THE 1.00 MINIMUM' TO WS-REJECT-REASON
033300        MOVE 'Y' TO WS-REJECT-SW
033400        GO TO 150-EXIT.
033500     IF WS-AMOUNT > 10000000.00
033600        MOVE 'AMOUNT EXCEEDS THE 1,00,00,000.00 MAXIMUM' TO
033700             WS-REJECT-REASON
033800        MOVE 'Y' TO WS-REJECT-SW
033900     END-IF.
034000 150-EXIT.
034100     EXIT.
034200*
034300******************************************************************
034400* 200-PROCESS-DEBITS - BATCH FLOW "DEBIT" STEPS 1-7              *
034500******************************************************************
034600 200-PROCESS-DEBITS.
034700     READ DEBTREQ
034800         AT END
034900             MOVE 'Y' TO WS-DEBTREQ-EOF-SW
035000             GO TO 200-EXIT.
035100     ADD 1 TO NUM-DEBITS-READ.
035200     MOVE 'N' TO WS-REJECT-SW.
035300     MOVE REQ-D-AMOUNT TO WS-AMOUNT.
035400     PERFORM 150-VALIDATE-AMOUNT THRU 150-EXIT.
035500     IF NOT REQUEST-REJECTED
035600        MOVE REQ-D-ACCT-NO TO ACCT-NO
035700        READ ACCTMSTR
035800            INVALID KEY
035900                MOVE 'DEBIT ACCOUNT DOES NOT EXIST' TO
036000                     WS-REJECT-REASON
036100                MOVE 'Y' TO WS-REJECT-SW
036200        END-READ
036300     END-IF.
036400     IF NOT REQUEST-REJECTED
036500        PERFORM 260-CHECK-SUFFICIENT-FUNDS THRU 260-EXIT
036600     END-IF.
036700     IF NOT REQUEST-REJECTED
036800        PERFORM 270-CHECK-MIN-BALANCE THRU 270-EXIT
036900     END-IF.
037000     IF REQUEST-REJECTED
037100        MOVE REQ-D-ACCT-NO TO ERR-REQ-ACCT-NO
037200        MOVE 0             TO ERR-REQ-ACCT-NO2
037300        MOVE WS-AMOUNT     TO ERR-REQ-AMOUNT
037400        PERFORM 1000-REJECT-RTN THRU 1000-EXIT
037500        GO TO 200-EXIT.
037600     SUBTRACT WS-AMOUNT FROM ACCT-BALANCE.
037700     REWRITE ACCT-REC.
037800     ADD 1 TO WS-NEXT-TXN-ID.
037900     MOVE WS-NEXT-TXN-ID TO TXN-ID.
038000     MOVE ACCT-NO        TO TXN-ACCOUNT-NO.
038100     SET TXN-TYPE-DEBIT  TO TRUE.
038200     MOVE WS-AMOUNT       TO TXN-AMOUNT.
038300     PERFORM 400-STAMP-TXN-DATE THRU 400-EXIT.
038400     WRITE TXN-REC.
038500     ADD 1 TO NUM-DEBITS-POSTED.
038600 200-EXIT.
038700     EXIT.
038800*
038900******************************************************************
039000* 260-CHECK-SUFFICIENT-FUNDS - DEBIT/TRANSFER-FROM RULE 1        *
039100******************************************************************
039200 260-CHECK-SUFFICIENT-FUNDS.
039300     IF ACCT-BALANCE < WS-AMOUNT
039400        MOVE 'INSUFFICIENT BALANCE FOR DEBIT' TO WS-REJECT-REASON
039500        MOVE 'Y' TO WS-REJECT-SW
039600     END-IF.
039700 260-EXIT.
039800     EXIT.
039900*
040000******************************************************************
040100* 270-CHECK-MIN-BALANCE - DEBIT/TRANSFER-FROM RULE 2.  SAVINGS   *
040200* ONLY; CURRENT ACCOUNTS HAVE NO FLOOR.  DB-0066.                *
040300******************************************************************
040400 270-CHECK-MIN-BALANCE.
040500     IF ACCT-TYPE-SAVINGS
040600        COMPUTE WS-MAX-WITHDRAWABLE ROUNDED =
040700                ACCT-BALANCE - 500.00
040800        IF (ACCT-BALANCE - WS-AMOUNT) < 500.00
040900           MOVE 'DEBIT WOULD BREACH SAVINGS MINIMUM BALANCE' TO
041000                WS-REJECT-REASON
041100           MOVE 'Y' TO WS-REJECT-SW
041200        END-IF
041300     END-IF.
041400 270-EXIT.
041500     EXIT.
041600*
041700******************************************************************
041800* 300-PROCESS-TRANSFERS - BATCH FLOW "TRANSFER" STEPS 1-7        *
041900******************************************************************
042000 300-PROCESS-TRANSFERS.
042100     READ XFERREQ
042200         AT END
042300             MOVE 'Y' TO WS-XFERREQ-EOF-SW
042400             GO TO 300-EXIT.
042500     ADD 1 TO NUM-TRANSFERS-READ.
042600     MOVE 'N' TO WS-REJECT-SW.
042700     MOVE REQ-X-AMOUNT TO WS-AMOUNT.
042800     PERFORM 150-VALIDATE-AMOUNT THRU 150-EXIT.
042900     IF NOT REQUEST-REJECTED
043000        PERFORM 340-CHECK-SAME-ACCOUNT THRU 340-EXIT
044100     END-IF.
044200     IF NOT REQUEST-REJECTED
044300        MOVE REQ-X-FROM-ACCT-NO TO ACCT-NO
044400        READ ACCTMSTR
044500            INVALID KEY
044600                MOVE 'TRANSFER SOURCE ACCOUNT DOES NOT EXIST' TO
044700                     WS-REJECT-REASON
044800                MOVE 'Y' TO WS-REJECT-SW
044900        END-READ
045000     END-IF.
045100     IF NOT REQUEST-REJECTED
045200        MOVE ACCT-REC TO WS-FROM-ACCT-REC
045300     END-IF.
045400     IF NOT REQUEST-REJECTED
045500        MOVE REQ-X-TO-ACCT-NO TO ACCT-NO
045600        READ ACCTMSTR
045700            INVALID KEY
045800                MOVE
045900               'TRANSFER DESTINATION ACCOUNT DOES NOT EXIST' TO
046000                     WS-REJECT-REASON
046100                MOVE 'Y' TO WS-REJECT-SW
046200        END-READ
046300     END-IF.
046400     IF NOT REQUEST-REJECTED
046500        MOVE ACCT-REC TO WS-TO-ACCT-REC
046600     END-IF.
046700     IF NOT REQUEST-REJECTED
046800        PERFORM 360-CHECK-SUFFICIENT-FUNDS THRU 360-EXIT
046900     END-IF.
047000     IF NOT REQUEST-REJECTED
047100        PERFORM 370-CHECK-MIN-BALANCE THRU 370-EXIT
047200     END-IF.
047300     IF REQUEST-REJECTED
047400        MOVE REQ-X-FROM-ACCT-NO TO ERR-REQ-ACCT-NO
047500        MOVE REQ-X-TO-ACCT-NO   TO ERR-REQ-ACCT-NO2
047600        MOVE WS-AMOUNT          TO ERR-REQ-AMOUNT
047700        PERFORM 1000-REJECT-RTN THRU 1000-EXIT
047800        GO TO 300-EXIT.
047900*
048000     SUBTRACT WS-AMOUNT FROM WS-FROM-BALANCE.
048100     ADD      WS-AMOUNT TO   WS-TO-BALANCE.
048200     MOVE WS-FROM-ACCT-REC TO ACCT-REC.
048300     REWRITE ACCT-REC.
048400     MOVE WS-TO-ACCT-REC   TO ACCT-REC.
048500     REWRITE ACCT-REC.
048600*
048700     ADD 1 TO WS-NEXT-TXN-ID.
048800     MOVE WS-NEXT-TXN-ID  TO TXN-ID.
048900     MOVE WS-FROM-ACCT-NO TO TXN-ACCOUNT-NO.
049000     SET TXN-TYPE-DEBIT   TO TRUE.
049100     MOVE WS-AMOUNT        TO TXN-AMOUNT.
049200     PERFORM 400-STAMP-TXN-DATE THRU 400-EXIT.
049300     WRITE TXN-REC.
049400*
049500     ADD 1 TO WS-NEXT-TXN-ID.
049600     MOVE WS-NEXT-TXN-ID TO TXN-ID.
049700     MOVE WS-TO-ACCT-NO  TO TXN-ACCOUNT-NO.
049800     SET TXN-TYPE-CREDIT TO TRUE.
049900     MOVE WS-AMOUNT       TO TXN-AMOUNT.
050000     PERFORM 400-STAMP-TXN-DATE THRU 400-EXIT.
050100     WRITE TXN-REC.
050200*
050300     ADD 1 TO NUM-TRANSFERS-POSTED.
050400 300-EXIT.
050500     EXIT.
050600*
050700******************************************************************
050800* 340-CHECK-SAME-ACCOUNT - TRANSFER RULE 3.  PER DB-0570 THIS    *
050900* RUNS BEFORE EITHER ACCOUNT LOOKUP.                             *
051000******************************************************************
051100 340-CHECK-SAME-ACCOUNT.
051200     IF REQ-X-FROM-ACCT-NO = REQ-X-TO-ACCT-NO
051300        MOVE 'TRANSFER FROM AND TO ACCOUNT ARE THE SAME' TO
051400             WS-REJECT-REASON
051500        MOVE 'Y' TO WS-REJECT-SW
051600     END-IF.
051700 340-EXIT.
051800     EXIT.
051900*
052000******************************************************************
052100* 360-CHECK-SUFFICIENT-FUNDS - TRANSFER-FROM RULE 1              *
052200******************************************************************
052300 360-CHECK-SUFFICIENT-FUNDS.
052400     IF WS-FROM-BALANCE < WS-AMOUNT
052500        MOVE 'INSUFFICIENT BALANCE FOR TRANSFER' TO
052600             WS-REJECT-REASON
052700        MOVE 'Y' TO WS-REJECT-SW
052800     END-IF.
052900 360-EXIT.
053000     EXIT.
053100*
053200******************************************************************
053300* 370-CHECK-MIN-BALANCE - TRANSFER-FROM RULE 2 (SAVINGS ONLY)    *
053400******************************************************************
053500 370-CHECK-MIN-BALANCE.
053600     IF WS-FROM-TYPE-SAVINGS
053700        COMPUTE WS-MAX-WITHDRAWABLE ROUNDED =
053800                WS-FROM-BALANCE - 500.00
053900        IF (WS-FROM-BALANCE - WS-AMOUNT) < 500.00
054000           MOVE
054100          'TRANSFER WOULD BREACH SAVINGS MINIMUM BALANCE' TO
054200                WS-REJECT-REASON
054300           MOVE 'Y' TO WS-REJECT-SW
054400        END-IF
054500     END-IF.
054600 370-EXIT.
054700     EXIT.
054800*
054900******************************************************************
055000* 400-STAMP-TXN-DATE - BUILDS TXN-DATE FROM THE SYSTEM CLOCK,    *
055100* SAME Y2K WINDOW AS CUSTONB1 160-STAMP-CREATE-DATE.              *
055200******************************************************************
055300 400-STAMP-TXN-DATE.
055400     ACCEPT CURRENT-DATE FROM DATE.
055500     ACCEPT CURRENT-TIME FROM TIME.
055600     IF CURRENT-YEAR < 50
055700         MOVE 20 TO WS-CENTURY
055800     ELSE
055900         MOVE 19 TO WS-CENTURY
056000     END-IF.
056100     MOVE WS-CENTURY     TO TXN-DT-CCYY (1:2).
056200     MOVE CURRENT-YEAR   TO TXN-DT-CCYY (3:2).
056300     MOVE CURRENT-MONTH  TO TXN-DT-MM.
056400     MOVE CURRENT-DAY    TO TXN-DT-DD.
056500     MOVE CURRENT-HOUR   TO TXN-DT-HH.
056600     MOVE CURRENT-MINUTE TO TXN-DT-MIN.
056700     MOVE CURRENT-SECOND TO TXN-DT-SS.
056800 400-EXIT.
056900     EXIT.
057000*
057100******************************************************************
057200* 700/750/790 - FILE OPEN, TXN-ID HIGH-WATER MARK, CLOSE         *
057300******************************************************************
057400 700-OPEN-FILES.
057500     OPEN INPUT  CREDREQ
057600                 DEBTREQ
057700                 XFERREQ
057800          I-O    ACCTMSTR
057900          EXTEND TXNLEDGR
058000          OUTPUT TXNRPT
058100                 TXNERR.
058200     IF WS-CREDREQ-STATUS NOT = '00'
058300        DISPLAY 'TXNPOST1 - ERROR OPENING CREDREQ. RC: '
058400                WS-CREDREQ-STATUS
058500        MOVE 16 TO RETURN-CODE
058600        MOVE 'Y' TO WS-CREDREQ-EOF-SW
058700        MOVE 'Y' TO WS-DEBTREQ-EOF-SW
058800        MOVE 'Y' TO WS-XFERREQ-EOF-SW
058900     END-IF.
059000 700-EXIT.
059100     EXIT.
059200*
059300 750-FIND-NEXT-TXN-ID.
059400     MOVE 1 TO WS-NEXT-TXN-ID.
059500     OPEN INPUT TXNLEDGR.
059600     IF WS-TXNLEDGR-STATUS NOT = '00' AND
059700        WS-TXNLEDGR-STATUS NOT = '05'
059800        GO TO 750-EXIT
059900     END-IF.
060000 760-SCAN-FOR-MAX.
060100     READ TXNLEDGR NEXT RECORD
060200         AT END
060300             GO TO 750-EXIT.
060400     IF TXN-ID NOT < WS-NEXT-TXN-ID
060500        COMPUTE WS-NEXT-TXN-ID = TXN-ID + 1.
060600     GO TO 760-SCAN-FOR-MAX.
060700 750-EXIT.
060800     CLOSE TXNLEDGR.
060900     EXIT.
061000*
061100 790-CLOSE-FILES.
061200     CLOSE CREDREQ, DEBTREQ, XFERREQ, ACCTMSTR, TXNLEDGR,
061300           TXNRPT, TXNERR.
061400 790-EXIT.
061500     EXIT.
061600*
061700******************************************************************
061800* 800/850 - REPORT HEADER AND TOTALS                            *
061900******************************************************************
062000 800-INIT-REPORT.
062100     ACCEPT CURRENT-DATE FROM DATE.
062150     MOVE CURRENT-MONTH TO RPT-MM.
062200     MOVE CURRENT-DAY   TO RPT-DD.
062300     WRITE TXNRPT-REC FROM RPT-HEADER1 AFTER PAGE.
062400 800-EXIT.
062500     EXIT.
062600*
062700 850-REPORT-TRAN-STATS.
062800     MOVE NUM-CREDITS-READ      TO RPT-NUM-1.
062900     MOVE NUM-CREDITS-POSTED    TO RPT-NUM-2.
063000     WRITE TXNRPT-REC FROM RPT-STATS1 AFTER 2.
063100     MOVE NUM-DEBITS-READ       TO RPT-NUM-3.
063200     MOVE NUM-DEBITS-POSTED     TO RPT-NUM-4.
063300     WRITE TXNRPT-REC FROM RPT-STATS2 AFTER 1.
063400     MOVE NUM-TRANSFERS-READ    TO RPT-NUM-5.
063500     MOVE NUM-TRANSFERS-POSTED  TO RPT-NUM-6.
063600     WRITE TXNRPT-REC FROM RPT-STATS3 AFTER 1.
063700     MOVE NUM-REQUESTS-REJECTED TO RPT-NUM-7.
063800     WRITE TXNRPT-REC FROM RPT-STATS4 AFTER 1.
063900 850-EXIT.
064000     EXIT.
064100*
064200******************************************************************
064300* 1000-REJECT-RTN - LOG THE REJECT TO TXNERR, BUMP THE COUNTER   *
064400******************************************************************
064500 1000-REJECT-RTN.
064600     MOVE WS-REJECT-REASON TO ERR-MSG-TXN.
064700     WRITE TXNERR-REC.
064800     ADD 1 TO NUM-REQUESTS-REJECTED.
064900 1000-EXIT.
065000     EXIT.
