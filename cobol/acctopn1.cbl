000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* LICENSED MATERIALS - PROPERTY OF DIGIBANK DATA PROCESSING      *
000400* ALL RIGHTS RESERVED                                           *
000500******************************************************************
000600 PROGRAM-ID.    ACCTOPN1.
000700 AUTHOR.        J. SAYLES.
000800 INSTALLATION.  DIGIBANK RETAIL BANKING - BATCH SYSTEMS GROUP.
000900 DATE-WRITTEN.  02/18/93.
001000 DATE-COMPILED.
001100 SECURITY.      DIGIBANK INTERNAL USE ONLY.
001200*
001300******************************************************************
001400* ACCTOPN1 - ACCOUNT OPENING                                    *
001500*                                                                *
001600* READS ONE ACCOUNT-OPEN REQUEST AT A TIME FROM ACCTOPEN. RUNS   *
001700* THE FULL EDIT CASCADE ON EVERY FIELD (100-VALIDATE-REQUEST).   *
001800* ON A CLEAN EDIT, SCANS ACCTMSTR FOR AADHAR/PHONE DUPLICATES    *
001900* AND FOR AN EXISTING ACCOUNT OF THE SAME TYPE FOR THE CUSTOMER  *
002000* (200-CHECK-DUPLICATES).  ON SUCCESS, ASSIGNS THE NEXT ACCT-NO, *
002100* ZEROES THE OPENING BALANCE AND WRITES ACCTMSTR (300-OPEN-      *
002200* ACCOUNT).  ANY FAILING RULE ROUTES TO 1000-REJECT-RTN, WHICH   *
002300* LOGS THE REQUEST AND REASON TO ACCTERR AND READS THE NEXT      *
002400* REQUEST - IT DOES NOT END THE RUN.                             *
002500*                                                                *
002600* CHANGE LOG                                                    *
002700* ---------------------------------------------------------------*
002800* 93/02/18  JS   DB-0042   ORIGINAL PROGRAM - AADHAR/PHONE EDITS *
002900*                          AND DUPLICATE SCAN ONLY               *
003000* 93/09/30  DBS  DB-0060   ADDED ACCOUNT-TYPE LIMIT CHECK (ONE   *
003100*                          SAVINGS + ONE CURRENT PER CUSTOMER)   *
003200* 95/04/12  RFK  DB-0160   REJECT SEQUENTIAL-PATTERN AADHAR      *
003300*                          VALUES 123456789012 / 012345678901    *
003400* 97/03/21  JMT  DB-0341   CUSTOMER NAME EDIT - LETTERS/SPACES,  *
003500*                          LENGTH 2-100, VIA CLASS CONDITION     *
003600* 98/09/02  RFK  DB-0405   Y2K SWEEP - NO DATE FIELDS ON THIS    *
003700*                          PROGRAM OR ITS FILES; REVIEWED/OK     *
003800* 02/05/30  JMT  DB-0512   CUSTOMER-ID PATTERN EDIT NOW ACCEPTS  *
003900*                          3 OR MORE TRAILING DIGITS, NOT JUST 6 *
004000* 09/11/03  JMT  DB-0601   ACCTMSTR OPENED I-O SO THE DUPLICATE  *
004100*                          SCAN SEES ACCOUNTS OPENED EARLIER IN  *
004200*                          THE SAME RUN                          *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
004900                    CLASS ALPHA-OR-SPACE IS 'A' THRU 'Z'
005000                                            'a' THRU 'z' SPACE.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT ACCTOPEN  ASSIGN TO ACCTOPEN
005500            ACCESS IS SEQUENTIAL
005600            FILE STATUS IS WS-ACCTOPEN-STATUS.
005700
005800     SELECT ACCTMSTR  ASSIGN TO ACCTMSTR
005900            ORGANIZATION IS INDEXED
006000            ACCESS MODE  IS DYNAMIC
006100            RECORD KEY   IS ACCT-NO
006200            FILE STATUS  IS WS-ACCTMSTR-STATUS.
006300
006400     SELECT ACCTRPT   ASSIGN TO ACCTRPT
006500            FILE STATUS IS WS-ACCTRPT-STATUS.
006600
006700     SELECT ACCTERR   ASSIGN TO ACCTERR
006800            FILE STATUS IS WS-ACCTERR-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  ACCTOPEN
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS ACCTOPEN-REC.
007800 01  ACCTOPEN-REC.
007900     05  REQ-CUSTOMER-ID             PIC X(15).
008000     05  REQ-CUSTOMER-NAME            PIC X(100).
008100     05  REQ-AADHAR                  PIC X(12).
008200     05  REQ-PHONE                   PIC X(10).
008300     05  REQ-ACCT-TYPE                PIC X(07).
008400     05  FILLER                      PIC X(16).
008500
008600 FD  ACCTMSTR
008700     LABEL RECORDS ARE STANDARD.
008800 COPY ACCTREC.
008900
009000 FD  ACCTRPT
009100     RECORDING MODE IS F.
009200 01  ACCTRPT-REC                     PIC X(132).
009300
009400 FD  ACCTERR
009500     RECORDING MODE IS F
009600     RECORD CONTAINS 160 CHARACTERS
009700     DATA RECORD IS ACCTERR-REC.
009800 01  ACCTERR-REC.
009900     05  ERR-MSG-ACCT                PIC X(45).
010000     05  ERR-REQ-CUSTOMER-ID          PIC X(15).
010100     05  ERR-REQ-AADHAR               PIC X(12).
010200     05  ERR-REQ-PHONE                PIC X(10).
010300     05  FILLER                      PIC X(78).
010400*
010500******************************************************************
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*
010802 01  SYSTEM-DATE-AND-TIME.
010804     05  CURRENT-DATE.
010806         10  CURRENT-YEAR            PIC 9(02).
010808         10  CURRENT-MONTH           PIC 9(02).
010810         10  CURRENT-DAY             PIC 9(02).
010812     05  CURRENT-TIME.
010814         10  CURRENT-HOUR            PIC 9(02).
010816         10  CURRENT-MINUTE          PIC 9(02).
010818         10  CURRENT-SECOND          PIC 9(02).
010819         10  CURRENT-HNDSEC          PIC 9(02).
010821 01  SYSTEM-DATE-AND-TIME-N REDEFINES SYSTEM-DATE-AND-TIME
010822                                     PIC 9(14).
010823*
010824******************************************************************
010826* SCRATCH ITEMS - 77-LEVEL PER SHOP CONVENTION (SEE WRKSFINL       *
010830* SUB1/TMP-YY) - NOT PART OF ANY GROUP ITEM.  WS-SUB AND           *
010840* WS-DIGIT-COUNT ARE PURE LOOP/SUBSCRIPT WORK, SO THEY ARE BINARY  *
010850* COMP LIKE SAM1'S WORK-NUM; WS-NAME-LEN IS LEFT COMP-3 WITH THE   *
010860* REST OF THIS PROGRAM'S EDIT COUNTERS.                           *
010870******************************************************************
010880 77  WS-SUB                      PIC 9(03) COMP VALUE 0.
010890 77  WS-DIGIT-COUNT               PIC 9(02) COMP VALUE 0.
010895 77  WS-NAME-LEN                 PIC 9(03) COMP-3 VALUE 0.
010898*
010900 01  WS-FIELDS.
011000     05  WS-ACCTOPEN-STATUS          PIC X(02) VALUE SPACES.
011100     05  WS-ACCTMSTR-STATUS          PIC X(02) VALUE SPACES.
011200     05  WS-ACCTRPT-STATUS           PIC X(02) VALUE SPACES.
011300     05  WS-ACCTERR-STATUS           PIC X(02) VALUE SPACES.
011400     05  WS-REQ-EOF                  PIC X(01) VALUE 'N'.
011500         88  REQ-EOF                      VALUE 'Y'.
011600     05  WS-REJECT-SW                PIC X(01) VALUE 'N'.
011700         88  REQUEST-REJECTED             VALUE 'Y'.
011800     05  WS-NEXT-ACCT-NO             PIC 9(10) COMP-3 VALUE 0.
011900     05  FILLER                      PIC X(10) VALUE SPACES.
012000*
012100 01  WS-EDIT-FIELDS.
012200     05  WS-REJECT-REASON            PIC X(45) VALUE SPACES.
012300     05  WS-CUST-ID-WORK             PIC X(15).
012700     05  WS-SAW-SPACE-SW             PIC X(01) VALUE 'N'.
012800         88  SAW-SPACE                    VALUE 'Y'.
012900     05  WS-ALL-SAME-SW              PIC X(01) VALUE 'Y'.
013000         88  ALL-DIGITS-ALIKE             VALUE 'Y'.
013100     05  WS-AADHAR-WORK               PIC X(12).
013200     05  WS-AADHAR-WORK-DGT REDEFINES WS-AADHAR-WORK.
013300         10  WS-AADHAR-WORK-DIGIT     PIC X(01) OCCURS 12 TIMES.
013400     05  WS-PHONE-WORK                PIC X(10).
013500     05  WS-PHONE-WORK-DGT REDEFINES WS-PHONE-WORK.
013600         10  WS-PHONE-WORK-DIGIT      PIC X(01) OCCURS 10 TIMES.
013700     05  WS-AADHAR-FOUND-SW          PIC X(01) VALUE 'N'.
013800         88  AADHAR-ALREADY-ON-FILE       VALUE 'Y'.
013900     05  WS-PHONE-FOUND-SW           PIC X(01) VALUE 'N'.
014000         88  PHONE-ALREADY-ON-FILE        VALUE 'Y'.
014100     05  WS-TYPE-FOUND-SW            PIC X(01) VALUE 'N'.
014200         88  TYPE-ALREADY-OPEN            VALUE 'Y'.
014250     05  FILLER                      PIC X(05) VALUE SPACES.
014300*
014400 01  REPORT-TOTALS.
014500     05  NUM-REQUESTS-READ           PIC S9(09) COMP-3 VALUE +0.
014600     05  NUM-ACCOUNTS-OPENED         PIC S9(09) COMP-3 VALUE +0.
014700     05  NUM-REQUESTS-REJECTED       PIC S9(09) COMP-3 VALUE +0.
014800     05  FILLER                      PIC X(10) VALUE SPACES.
014900*
015000 01  RPT-HEADER1.
015100     05  FILLER                     PIC X(40)
015200               VALUE 'ACCOUNT OPENING REPORT             DATE: '.
015300     05  RPT-MM                     PIC 99.
015400     05  FILLER                     PIC X     VALUE '/'.
015500     05  RPT-DD                     PIC 99.
015600     05  FILLER                     PIC X(59) VALUE SPACES.
015700 01  RPT-DETAIL1.
015800     05  RPT-MSG1                   PIC X(20)
015900                       VALUE '  ACCOUNT OPENED:  '.
016000     05  RPT-ACCT-NO                PIC Z(09)9.
016100     05  FILLER                     PIC X(02) VALUE SPACES.
016200     05  RPT-CUSTOMER-ID            PIC X(15).
016300     05  FILLER                     PIC X(02) VALUE SPACES.
016400     05  RPT-ACCT-TYPE              PIC X(07).
016500     05  FILLER                     PIC X(75) VALUE SPACES.
016600 01  RPT-STATS1.
016700     05  FILLER PIC X(26) VALUE 'Requests read .......... '.
016800     05  RPT-NUM-READ               PIC ZZZ,ZZZ,ZZ9.
016900     05  FILLER PIC X(93) VALUE SPACES.
017000 01  RPT-STATS2.
017100     05  FILLER PIC X(26) VALUE 'Accounts opened ........ '.
017200     05  RPT-NUM-OPENED             PIC ZZZ,ZZZ,ZZ9.
017300     05  FILLER PIC X(93) VALUE SPACES.
017400 01  RPT-STATS3.
017500     05  FILLER PIC X(26) VALUE 'Requests rejected ...... '.
017600     05  RPT-NUM-REJECTED           PIC ZZZ,ZZZ,ZZ9.
017700     05  FILLER PIC X(93) VALUE SPACES.
017800*
017900******************************************************************
018000 PROCEDURE DIVISION.
018100******************************************************************
018200*
018300 000-MAIN.
018400     PERFORM 700-OPEN-FILES     THRU 700-EXIT.
018500     PERFORM 750-FIND-NEXT-ACCT-NO THRU 750-EXIT.
018600     PERFORM 800-INIT-REPORT    THRU 800-EXIT.
018700*
018800     PERFORM 050-PROCESS-ONE-REQUEST THRU 050-EXIT
018900             UNTIL REQ-EOF.
019000*
019100     PERFORM 850-REPORT-TOTALS  THRU 850-EXIT.
019200     PERFORM 790-CLOSE-FILES    THRU 790-EXIT.
019300     GOBACK.
019400*
019500******************************************************************
019600* 050-PROCESS-ONE-REQUEST                                        *
019700******************************************************************
019800 050-PROCESS-ONE-REQUEST.
019900     READ ACCTOPEN INTO ACCTOPEN-REC
020000         AT END
020100             MOVE 'Y' TO WS-REQ-EOF
020200             GO TO 050-EXIT.
020300     ADD 1 TO NUM-REQUESTS-READ.
020400     MOVE 'N' TO WS-REJECT-SW.
020500     MOVE SPACES TO WS-REJECT-REASON.
020600*
020700     PERFORM 100-VALIDATE-REQUEST THRU 100-EXIT.
020800     IF NOT REQUEST-REJECTED
020900        PERFORM 200-CHECK-DUPLICATES THRU 200-EXIT
021000     END-IF.
021100     IF NOT REQUEST-REJECTED
021200        PERFORM 300-OPEN-ACCOUNT THRU 300-EXIT
021300     ELSE
021400        PERFORM 1000-REJECT-RTN THRU 1000-EXIT
021500     END-IF.
021600 050-EXIT.
021700     EXIT.
021800*
021900******************************************************************
022000* 100-VALIDATE-REQUEST - BUSINESS RULES 1-5 (EDIT CASCADE)       *
022100* STOPS AT THE FIRST FAILING RULE, PER DB-0042.                 *
022200******************************************************************
022300 100-VALIDATE-REQUEST.
022400     PERFORM 110-EDIT-CUSTOMER-ID  THRU 110-EXIT.
022500     IF REQUEST-REJECTED GO TO 100-EXIT.
022600     PERFORM 120-EDIT-CUSTOMER-NAME THRU 120-EXIT.
022700     IF REQUEST-REJECTED GO TO 100-EXIT.
022800     PERFORM 130-EDIT-AADHAR       THRU 130-EXIT.
022900     IF REQUEST-REJECTED GO TO 100-EXIT.
023000     PERFORM 140-EDIT-PHONE        THRU 140-EXIT.
023100     IF REQUEST-REJECTED GO TO 100-EXIT.
023200     PERFORM 150-EDIT-ACCT-TYPE    THRU 150-EXIT.
023300 100-EXIT.
023400     EXIT.
023500*
023600******************************************************************
023700* 110-EDIT-CUSTOMER-ID - 'CUST' (ANY CASE) + 3 OR MORE DIGITS,   *
023800* REST OF THE 15-BYTE FIELD TRAILING SPACES.  DB-0512 RAISED THE *
023900* MINIMUM FROM 6 DIGITS TO 3.                                    *
024000******************************************************************
024100 110-EDIT-CUSTOMER-ID.
024200     MOVE REQ-CUSTOMER-ID TO WS-CUST-ID-WORK.
024300     INSPECT WS-CUST-ID-WORK CONVERTING
024400             'abcdefghijklmnopqrstuvwxyz' TO
024500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024600     IF WS-CUST-ID-WORK (1:4) NOT = 'CUST'
024700        MOVE 'INVALID CUSTOMER ID FORMAT' TO WS-REJECT-REASON
024800        MOVE 'Y' TO WS-REJECT-SW
024900        GO TO 110-EXIT.
025000     MOVE 0 TO WS-DIGIT-COUNT.
025100     MOVE 'N' TO WS-SAW-SPACE-SW.
025200     PERFORM 111-SCAN-ONE-CUST-ID-CHAR THRU 111-EXIT
025300             VARYING WS-SUB FROM 5 BY 1 UNTIL WS-SUB > 15
025400                OR REQUEST-REJECTED.
025500     IF REQUEST-REJECTED
025550        GO TO 110-EXIT.
025600     IF WS-DIGIT-COUNT < 3
025700        MOVE 'INVALID CUSTOMER ID FORMAT' TO WS-REJECT-REASON
025800        MOVE 'Y' TO WS-REJECT-SW
025900     END-IF.
026000 110-EXIT.
026100     EXIT.
026200*
026300******************************************************************
026400* 111-SCAN-ONE-CUST-ID-CHAR - ONE CHARACTER OF THE BODY OF THE   *
026500* 110- LOOP.  RAN OUT-OF-LINE (RATHER THAN AS AN INLINE PERFORM) *
026600* SO A FAILING CHARACTER CAN SET THE REJECT SWITCH AND LET THE   *
026700* VARYING UNTIL CLAUSE END THE LOOP, PER SHOP STYLE.             *
026800******************************************************************
026900 111-SCAN-ONE-CUST-ID-CHAR.
027000     IF WS-CUST-ID-WORK (WS-SUB:1) = SPACE
027100        MOVE 'Y' TO WS-SAW-SPACE-SW
027200     ELSE
027300        IF SAW-SPACE OR
027400           WS-CUST-ID-WORK (WS-SUB:1) < '0' OR
027500           WS-CUST-ID-WORK (WS-SUB:1) > '9'
027600           MOVE 'INVALID CUSTOMER ID FORMAT' TO WS-REJECT-REASON
027700           MOVE 'Y' TO WS-REJECT-SW
027800        ELSE
027900           ADD 1 TO WS-DIGIT-COUNT
028000        END-IF
028100     END-IF.
028200 111-EXIT.
028300     EXIT.
028400*
028500******************************************************************
028600* 120-EDIT-CUSTOMER-NAME - LETTERS AND SPACES ONLY, 2-100 LONG   *
028700******************************************************************
028800 120-EDIT-CUSTOMER-NAME.
028900     IF REQ-CUSTOMER-NAME = SPACES
029000        MOVE 'CUSTOMER NAME REQUIRED' TO WS-REJECT-REASON
029100        MOVE 'Y' TO WS-REJECT-SW
029200        GO TO 120-EXIT.
029300     IF REQ-CUSTOMER-NAME NOT ALPHA-OR-SPACE
029400        MOVE 'CUSTOMER NAME MUST BE LETTERS/SPACES' TO
029500             WS-REJECT-REASON
029600        MOVE 'Y' TO WS-REJECT-SW
029700        GO TO 120-EXIT.
029800     MOVE 100 TO WS-SUB.
029900     PERFORM 121-SCAN-ONE-NAME-CHAR THRU 121-EXIT
030000             VARYING WS-SUB FROM 100 BY -1 UNTIL WS-SUB < 1
030100                OR REQ-CUSTOMER-NAME (WS-SUB:1) NOT = SPACE.
030200     MOVE WS-SUB TO WS-NAME-LEN.
030300     IF WS-NAME-LEN < 2
030400        MOVE 'CUSTOMER NAME TOO SHORT' TO WS-REJECT-REASON
030500        MOVE 'Y' TO WS-REJECT-SW
030600     END-IF.
030700 120-EXIT.
030800     EXIT.
030900*
031000******************************************************************
031100* 121-SCAN-ONE-NAME-CHAR - BODY OF THE 120- TRAILING-SPACE SCAN. *
031200* NO STATEMENTS NEEDED - WS-SUB ITSELF IS THE ANSWER ONCE THE    *
031300* VARYING CLAUSE STOPS ON THE FIRST TRAILING NON-SPACE.          *
031400******************************************************************
031500 121-SCAN-ONE-NAME-CHAR.
031600     CONTINUE.
031700 121-EXIT.
031800     EXIT.
031900*
032000******************************************************************
032100* 130-EDIT-AADHAR - 12 DIGITS, FIRST DIGIT 2-9, NOT ALL ALIKE,   *
032200* NOT ONE OF THE BLOCKED SEQUENTIAL-PATTERN VALUES (DB-0160).    *
032300******************************************************************
032400 130-EDIT-AADHAR.
032500     MOVE REQ-AADHAR TO WS-AADHAR-WORK.
032600     IF WS-AADHAR-WORK NOT NUMERIC
032700        MOVE 'AADHAR MUST BE 12 DIGITS' TO WS-REJECT-REASON
032800        MOVE 'Y' TO WS-REJECT-SW
032900        GO TO 130-EXIT.
033000     IF WS-AADHAR-WORK-DIGIT (1) < '2'
033100        MOVE 'AADHAR FIRST DIGIT MUST BE 2-9' TO WS-REJECT-REASON
033200        MOVE 'Y' TO WS-REJECT-SW
033300        GO TO 130-EXIT.
033400     MOVE 'Y' TO WS-ALL-SAME-SW.
033500     PERFORM 131-COMPARE-ONE-AADHAR-DGT THRU 131-EXIT
033600             VARYING WS-SUB FROM 2 BY 1 UNTIL WS-SUB > 12.
033700     IF ALL-DIGITS-ALIKE
033800        MOVE 'AADHAR MAY NOT BE ALL ONE DIGIT' TO WS-REJECT-REASON
033900        MOVE 'Y' TO WS-REJECT-SW
034000        GO TO 130-EXIT.
034100     IF WS-AADHAR-WORK = '123456789012' OR
034200        WS-AADHAR-WORK = '012345678901'
034300        MOVE 'AADHAR IS A BLOCKED PATTERN' TO WS-REJECT-REASON
034400        MOVE 'Y' TO WS-REJECT-SW
034500     END-IF.
034600 130-EXIT.
034700     EXIT.
034800*
034900******************************************************************
035000* 131-COMPARE-ONE-AADHAR-DGT - BODY OF THE 130- ALL-ALIKE SCAN.  *
035100******************************************************************
035200 131-COMPARE-ONE-AADHAR-DGT.
035300     IF WS-AADHAR-WORK-DIGIT (WS-SUB) NOT =
035400        WS-AADHAR-WORK-DIGIT (1)
035500        MOVE 'N' TO WS-ALL-SAME-SW
035600     END-IF.
035700 131-EXIT.
035800     EXIT.
035900*
036000******************************************************************
036100* 140-EDIT-PHONE - 10 DIGITS, FIRST DIGIT 6-9, NOT ALL ALIKE      *
036200******************************************************************
036300 140-EDIT-PHONE.
036400     MOVE REQ-PHONE TO WS-PHONE-WORK.
036500     IF WS-PHONE-WORK NOT NUMERIC
036600        MOVE 'PHONE MUST BE 10 DIGITS' TO WS-REJECT-REASON
036700        MOVE 'Y' TO WS-REJECT-SW
036800        GO TO 140-EXIT.
036900     IF WS-PHONE-WORK-DIGIT (1) < '6'
037000        MOVE 'PHONE FIRST DIGIT MUST BE 6-9' TO WS-REJECT-REASON
037100        MOVE 'Y' TO WS-REJECT-SW
037200        GO TO 140-EXIT.
037300     MOVE 'Y' TO WS-ALL-SAME-SW.
037400     PERFORM 141-COMPARE-ONE-PHONE-DGT THRU 141-EXIT
037500             VARYING WS-SUB FROM 2 BY 1 UNTIL WS-SUB > 10.
037600     IF ALL-DIGITS-ALIKE
037700        MOVE 'PHONE MAY NOT BE ALL ONE DIGIT' TO WS-REJECT-REASON
037800        MOVE 'Y' TO WS-REJECT-SW
037900     END-IF.
038000 140-EXIT.
038100     EXIT.
038200*
038300******************************************************************
038400* 141-COMPARE-ONE-PHONE-DGT - BODY OF THE 140- ALL-ALIKE SCAN.   *
038500******************************************************************
038600 141-COMPARE-ONE-PHONE-DGT.
038700     IF WS-PHONE-WORK-DIGIT (WS-SUB) NOT =
038800        WS-PHONE-WORK-DIGIT (1)
038900        MOVE 'N' TO WS-ALL-SAME-SW
039000     END-IF.
039100 141-EXIT.
039200     EXIT.
039300*
039400******************************************************************
039500* 150-EDIT-ACCT-TYPE - MUST BE 'Savings' OR 'Current', CASE-      *
039600* SENSITIVE, PER DB-0060.                                        *
039700******************************************************************
039800 150-EDIT-ACCT-TYPE.
039900     IF REQ-ACCT-TYPE NOT = 'Savings' AND
040000        REQ-ACCT-TYPE NOT = 'Current'
040100        MOVE 'ACCOUNT TYPE MUST BE SAVINGS/CURRENT' TO
040200             WS-REJECT-REASON
040300        MOVE 'Y' TO WS-REJECT-SW
040400     END-IF.
040500 150-EXIT.
040600     EXIT.
040700*
040800******************************************************************
040900* 200-CHECK-DUPLICATES - BUSINESS RULES 6-8.  SINGLE SEQUENTIAL   *
041000* PASS OF ACCTMSTR SINCE AADHAR/PHONE/CUSTOMER-ID ARE NOT         *
041100* ALTERNATE KEYS OF THE INDEXED FILE (SEE ACCTREC COMMENTS).      *
041200******************************************************************
041300 200-CHECK-DUPLICATES.
041400     MOVE 'N' TO WS-AADHAR-FOUND-SW.
041500     MOVE 'N' TO WS-PHONE-FOUND-SW.
041600     MOVE 'N' TO WS-TYPE-FOUND-SW.
041700     MOVE LOW-VALUES TO ACCT-NO.
041800     START ACCTMSTR KEY IS GREATER THAN ACCT-NO
041900         INVALID KEY
042000             GO TO 200-EXIT.
042100 210-SCAN-NEXT.
042200     READ ACCTMSTR NEXT RECORD
042300         AT END
042400             GO TO 200-EXIT.
042500     IF ACCT-AADHAR = WS-AADHAR-WORK
042600        MOVE 'Y' TO WS-AADHAR-FOUND-SW.
042700     IF ACCT-PHONE = WS-PHONE-WORK
042800        MOVE 'Y' TO WS-PHONE-FOUND-SW.
042900     IF ACCT-CUSTOMER-ID = WS-CUST-ID-WORK AND
043000        ACCT-TYPE = REQ-ACCT-TYPE
043100        MOVE 'Y' TO WS-TYPE-FOUND-SW.
043200     GO TO 210-SCAN-NEXT.
043300 200-EXIT.
043400     IF AADHAR-ALREADY-ON-FILE
043500        MOVE 'AADHAR ALREADY ON FILE' TO WS-REJECT-REASON
043600        MOVE 'Y' TO WS-REJECT-SW
043700     ELSE IF PHONE-ALREADY-ON-FILE
043800        MOVE 'PHONE ALREADY ON FILE' TO WS-REJECT-REASON
043900        MOVE 'Y' TO WS-REJECT-SW
044000     ELSE IF TYPE-ALREADY-OPEN
044100        MOVE 'CUSTOMER ALREADY HAS AN ACCOUNT OF THIS TYPE' TO
044200             WS-REJECT-REASON
044300        MOVE 'Y' TO WS-REJECT-SW
044400     END-IF.
044500     EXIT.
044600*
044700******************************************************************
044800* 300-OPEN-ACCOUNT - BUSINESS RULE 9.  ASSIGN ACCT-NO, ZERO       *
044900* BALANCE, WRITE.                                                *
045000******************************************************************
045100 300-OPEN-ACCOUNT.
045200     MOVE WS-NEXT-ACCT-NO    TO ACCT-NO.
045300     ADD 1 TO WS-NEXT-ACCT-NO.
045400     MOVE WS-CUST-ID-WORK    TO ACCT-CUSTOMER-ID.
045500     MOVE REQ-CUSTOMER-NAME  TO ACCT-CUSTOMER-NAME.
045600     MOVE WS-AADHAR-WORK     TO ACCT-AADHAR.
045700     MOVE WS-PHONE-WORK      TO ACCT-PHONE.
045800     MOVE REQ-ACCT-TYPE      TO ACCT-TYPE.
045900     MOVE 0                  TO ACCT-BALANCE.
046000     SET ACCT-REC-ACTIVE     TO TRUE.
046100     WRITE ACCT-REC
046200         INVALID KEY
046300             MOVE 'DUPLICATE ACCOUNT NUMBER - CANNOT WRITE' TO
046400                  WS-REJECT-REASON
046500             MOVE 'Y' TO WS-REJECT-SW
046600             PERFORM 1000-REJECT-RTN THRU 1000-EXIT
046700             GO TO 300-EXIT.
046800     ADD 1 TO NUM-ACCOUNTS-OPENED.
046900     MOVE ACCT-NO          TO RPT-ACCT-NO.
047000     MOVE ACCT-CUSTOMER-ID TO RPT-CUSTOMER-ID.
047100     MOVE ACCT-TYPE        TO RPT-ACCT-TYPE.
047200     WRITE ACCTRPT-REC FROM RPT-DETAIL1 AFTER 1.
047300 300-EXIT.
047400     EXIT.
047500*
047600******************************************************************
047700* 700/750/790 - FILE OPEN, SEED NEXT ACCT-NO, CLOSE              *
047800******************************************************************
047900 700-OPEN-FILES.
048000     OPEN INPUT  ACCTOPEN
048100          I-O    ACCTMSTR
048200          OUTPUT ACCTRPT
048300                 ACCTERR.
048400     IF WS-ACCTOPEN-STATUS NOT = '00'
048500        DISPLAY 'ACCTOPN1 - ERROR OPENING ACCTOPEN. RC: '
048600                WS-ACCTOPEN-STATUS
048700        MOVE 16 TO RETURN-CODE
048800        MOVE 'Y' TO WS-REQ-EOF
048900     END-IF.
049000 700-EXIT.
049100     EXIT.
049200*
049300 750-FIND-NEXT-ACCT-NO.
049400     MOVE 1 TO WS-NEXT-ACCT-NO.
049500     MOVE LOW-VALUES TO ACCT-NO.
049600     START ACCTMSTR KEY IS GREATER THAN ACCT-NO
049700         INVALID KEY
049800             GO TO 750-EXIT.
049900 760-SCAN-FOR-MAX.
050000     READ ACCTMSTR NEXT RECORD
050100         AT END
050200             GO TO 750-EXIT.
050300     IF ACCT-NO NOT < WS-NEXT-ACCT-NO
050400        COMPUTE WS-NEXT-ACCT-NO = ACCT-NO + 1.
050500     GO TO 760-SCAN-FOR-MAX.
050600 750-EXIT.
050700     EXIT.
050800*
050900 790-CLOSE-FILES.
051000     CLOSE ACCTOPEN, ACCTMSTR, ACCTRPT, ACCTERR.
051100 790-EXIT.
051200     EXIT.
051300*
051400******************************************************************
051500* 800/850 - REPORT HEADER AND TOTALS                             *
051600******************************************************************
051700 800-INIT-REPORT.
051800     ACCEPT CURRENT-DATE FROM DATE.
051850     MOVE CURRENT-MONTH TO RPT-MM.
051900     MOVE CURRENT-DAY   TO RPT-DD.
052000     WRITE ACCTRPT-REC FROM RPT-HEADER1 AFTER PAGE.
052100 800-EXIT.
052200     EXIT.
052300*
052400 850-REPORT-TOTALS.
052500     MOVE NUM-REQUESTS-READ     TO RPT-NUM-READ.
052600     WRITE ACCTRPT-REC FROM RPT-STATS1 AFTER 2.
052700     MOVE NUM-ACCOUNTS-OPENED   TO RPT-NUM-OPENED.
052800     WRITE ACCTRPT-REC FROM RPT-STATS2 AFTER 1.
052900     MOVE NUM-REQUESTS-REJECTED TO RPT-NUM-REJECTED.
053000     WRITE ACCTRPT-REC FROM RPT-STATS3 AFTER 1.
053100 850-EXIT.
053200     EXIT.
053300*
053400******************************************************************
053500* 1000-REJECT-RTN - LOG THE REJECT TO ACCTERR, BUMP THE COUNTER   *
053600******************************************************************
053700 1000-REJECT-RTN.
053800     MOVE WS-REJECT-REASON TO ERR-MSG-ACCT.
053900     MOVE REQ-CUSTOMER-ID  TO ERR-REQ-CUSTOMER-ID.
054000     MOVE REQ-AADHAR       TO ERR-REQ-AADHAR.
054100     MOVE REQ-PHONE        TO ERR-REQ-PHONE.
054200     WRITE ACCTERR-REC.
054300     ADD 1 TO NUM-REQUESTS-REJECTED.
054400 1000-EXIT.
054500     EXIT.
